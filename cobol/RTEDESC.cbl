000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  RTEDESC
000600*
000700* AUTHOR :  D. STOUT
000800*
000900* STEP 3 OF THE ROUTE SAFETY RATING BATCH.  PICKS UP THE WORK1
001000* SCORED-ROUTE FILE (RTERISK) AND THE WORK2 DEDUP-FLAG FILE
001100* (RTEDEDUP), RE-READS ROUTES FOR ITS COORDINATES, READS THE
001200* SEGMENTS FILE FOR PER-SEGMENT RISK LEVELS AND THE OPTIONAL
001300* ZONES FILE FOR RISK-ZONE CONTEXT, THEN FOR EVERY SURVIVING
001400* ROUTE BUILDS A SHORT NARRATIVE DESCRIPTION, PICKS THE SAFEST
001500* SURVIVOR AS THE PRIMARY ROUTE, WRITES THE RATED OUTPUT FILE IN
001600* ORIGINAL ARRIVAL ORDER, AND PRINTS THE CONTROL REPORT.
001700*
001800* ZONE-PASSAGE AND THE NARRATIVE'S DISTANCE WORK REUSE THE SAME
001900* HAVERSINE/SINE/COSINE/SQRT/ARCTANGENT PARAGRAPHS RTEDEDUP
002000* CARRIES -- RESTATED HERE BECAUSE THIS SHOP HAS NO COMMON LOAD
002100* MODULE FOR THEM, EACH JOB STEP BEING SELF-CONTAINED.
002200****************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    RTEDESC.
002500 AUTHOR.        D. STOUT.
002600 INSTALLATION.  SYSTEMS GROUP - CORPORATE IT.
002700 DATE-WRITTEN.  04/18/88.
002800 DATE-COMPILED.
002900 SECURITY.      NON-CONFIDENTIAL.
003000****************************************************************
003100*                     C H A N G E   L O G
003200****************************************************************
003300* 04/18/88  DRS  ---     ORIGINAL PROGRAM - WRKSFINL CONTRACT
003400*                        REDEMPTION REPORT SHELL ADAPTED AS THE
003500*                        ROUTE NARRATIVE/REPORT STEP.
003600* 06/09/88  DRS  CR-0050 FIRST WORKING VERSION OF THE SIX-PART
003700*                        DESCRIPTION SENTENCE BUILDER.
003800* 12/01/88  WLT  CR-0099 SEGMENT RISK TABLE WIDENED TO 60 ENTRIES
004000*                        PER ROUTE AFTER THE EXPRESSWAY FEED
004100*                        OVERFLOWED A 25-ENTRY TABLE.
004200* 04/05/89  DRS  CR-0110 ZONE-PASSAGE CHECK ADDED, REUSING THE
004300*                        HAVERSINE PARAGRAPHS FROM THE DUPLICATE
004400*                        STEP RATHER THAN A NEW DISTANCE METHOD.
004500* 09/12/90  MFK  CR-0188 SEGMENT VARIANCE AND SPIKE TEST ADDED
004600*                        PER UNDERWRITING MEMO 90-2.
004700* 02/27/91  WLT  CR-0203 COMPARISON SENTENCE NOW COUNTS ONLY
004800*                        SURVIVING ROUTES, NOT DROPPED DUPLICATES.
004900* 07/08/92  MFK  CR-0255 PRIMARY-ROUTE TIE RULE CORRECTED TO KEEP
005000*                        THE EARLIER ROUTE ON AN EQUAL SCORE.
005100* 01/14/94  DRS  CR-0301 FILE STATUS CHECKS ADDED ON ALL SEVEN
005200*                        FILES AFTER THE TRANFILE INCIDENT.
005300* 10/03/95  WLT  CR-0340 ATAN2 RANGE-REDUCTION CARRIED OVER FROM
005400*                        RTEDEDUP FOR THE ZONE-DISTANCE CALL.
005500* 08/19/97  MFK  CR-0388 SEQUENCE NUMBERS AND CHANGE TAGS ADDED
005600*                        FOR THE RTE SERIES REHOST.
005700* 12/02/98  WLT  Y2K-004 DATE-WRITTEN/CENTURY FIELDS REVIEWED --
005800*                        NO TWO-DIGIT YEAR STORAGE IN THIS
005900*                        PROGRAM, NO FURTHER CHANGE NEEDED.
006000* 03/30/99  MFK  Y2K-004 SIGNED OFF ON Y2K REVIEW ABOVE.
006100* 05/11/01  RGP  CR-0455 ROUTE TABLE MOVED FROM A 40-ENTRY TO AN
006200*                        80-ENTRY TABLE, SAME CHANGE AS RTERISK
006300*                        AND RTEDEDUP.
006400* 09/24/03  RGP  CR-0502 COORD TABLE WIDENED TO 200 POINTS PER
006500*                        ROUTE FOR THE METRO EXPANSION FEED.
006600* 06/15/06  KAB  CR-0561 ZONE-MATCH TRACE ADDED, QUIET UNLESS
006700*                        UPSI-0 IS ON, SAME CONVENTION AS THE
006800*                        OTHER TWO STEPS.
006850* 11/08/07  RGP  CR-0582 ADDED A PER-PAGE DETAIL LINE COUNT AND A
006860*                        MAXIMUM-LINES-PER-PAGE LIMIT AS STANDALONE
006870*                        ITEMS SO A LONG RUN BREAKS TO A NEW
006880*                        HEADING INSTEAD OF RUNNING PAST THE FORM,
006890*                        PLUS A FLAT TRACE VIEW OF THE PER-ROUTE
006895*                        DESCRIPTION CONTEXT.
006896* 11/19/07  RGP  CR-0584 WS-TOTAL-SCORE-LINE RAN 3 BYTES LONGER
006897*                        THAN THE 132-BYTE REPORT RECORD, EATING
006898*                        THE OVERRUN OFF THE FILLER ON EVERY
006899*                        WRITE -- TRIMMED THE FILLER TO MATCH.
006900****************************************************************
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER.              IBM-370.
007300 OBJECT-COMPUTER.              IBM-370.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM
007600     UPSI-0 ON STATUS IS TRACE-SWITCH-ON
007700            OFF STATUS IS TRACE-SWITCH-OFF.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT ROUTES-FILE   ASSIGN TO ROUTESIN
008100         ORGANIZATION LINE SEQUENTIAL
008200         FILE STATUS  IS WS-ROUTES-STATUS.
008300
008400     SELECT SEGMENTS-FILE ASSIGN TO SEGSIN
008500         ORGANIZATION LINE SEQUENTIAL
008600         FILE STATUS  IS WS-SEGS-STATUS.
008700
008800     SELECT ZONES-FILE    ASSIGN TO ZONESIN
008900         ORGANIZATION LINE SEQUENTIAL
009000         FILE STATUS  IS WS-ZONES-STATUS.
009100
009200     SELECT SCORED-FILE   ASSIGN TO WORK1IN
009300         ORGANIZATION LINE SEQUENTIAL
009400         FILE STATUS  IS WS-SCORED-STATUS.
009500
009600     SELECT FLAG-FILE     ASSIGN TO WORK2IN
009700         ORGANIZATION LINE SEQUENTIAL
009800         FILE STATUS  IS WS-FLAG-STATUS.
009900
010000     SELECT RATED-FILE    ASSIGN TO RATEDOUT
010100         ORGANIZATION LINE SEQUENTIAL
010200         FILE STATUS  IS WS-RATED-STATUS.
010300
010400     SELECT REPORT-FILE   ASSIGN TO RPTOUT
010500         ORGANIZATION LINE SEQUENTIAL
010600         FILE STATUS  IS WS-REPORT-STATUS.
010700
010800****************************************************************
010900 DATA DIVISION.
011000 FILE SECTION.
011100
011200 FD  ROUTES-FILE
011300     RECORDING MODE IS F.
011400 COPY RTECAND.
011500
011600 FD  SEGMENTS-FILE
011700     RECORDING MODE IS F.
011800 COPY RTESEG.
011900
012000 FD  ZONES-FILE
012100     RECORDING MODE IS F.
012200 COPY RTEZONE.
012300
012400 FD  SCORED-FILE
012500     RECORDING MODE IS F.
012600 COPY RTESCOR.
012700
012800 FD  FLAG-FILE
012900     RECORDING MODE IS F.
013000 COPY RTEFLAG.
013100
013200 FD  RATED-FILE
013300     RECORDING MODE IS F.
013400 COPY RTEOUT.
013500
013600 FD  REPORT-FILE
013700     RECORDING MODE IS F.
013800 01  RPT-LINE                        PIC X(132).
013900
014000****************************************************************
014100 WORKING-STORAGE SECTION.
014200****************************************************************
014300 01  WS-FILE-STATUSES.
014400     05  WS-ROUTES-STATUS            PIC X(02) VALUE SPACES.
014500         88  ROUTES-OK                         VALUE '00'.
014600     05  WS-SEGS-STATUS              PIC X(02) VALUE SPACES.
014700         88  SEGS-OK                           VALUE '00'.
014800     05  WS-ZONES-STATUS             PIC X(02) VALUE SPACES.
014900         88  ZONES-OK                          VALUE '00'.
015000         88  ZONES-MISSING                     VALUE '35'.
015100     05  WS-SCORED-STATUS            PIC X(02) VALUE SPACES.
015200         88  SCORED-OK                         VALUE '00'.
015300     05  WS-FLAG-STATUS              PIC X(02) VALUE SPACES.
015400         88  FLAG-OK                           VALUE '00'.
015500     05  WS-RATED-STATUS             PIC X(02) VALUE SPACES.
015600         88  RATED-OK                          VALUE '00'.
015700     05  WS-REPORT-STATUS            PIC X(02) VALUE SPACES.
015800         88  REPORT-OK                         VALUE '00'.
015900
016000 01  WS-SWITCHES.
016100     05  WS-ROUTES-EOF-SW            PIC X(01) VALUE 'N'.
016200         88  ROUTES-AT-EOF                     VALUE 'Y'.
016300     05  WS-SEGS-EOF-SW              PIC X(01) VALUE 'N'.
016400         88  SEGS-AT-EOF                       VALUE 'Y'.
016500     05  WS-ZONES-EOF-SW             PIC X(01) VALUE 'N'.
016600         88  ZONES-AT-EOF                      VALUE 'Y'.
016700     05  WS-ZONES-PRESENT-SW          PIC X(01) VALUE 'Y'.
016800         88  ZONES-FILE-PRESENT                VALUE 'Y'.
016850
016860*    STANDALONE SCRATCH ITEMS -- NOT PART OF ANY GROUP (CR-0582).
016870     77  WS-DETAIL-LINE-COUNT        PIC S9(03) COMP-3 VALUE +0.
016880     77  WS-MAX-LINES-PER-PAGE       PIC S9(03) COMP-3 VALUE +45.
016900
017000*    ONE ENTRY PER ROUTE, IN ORIGINAL ARRIVAL ORDER.  WS-MAX-ROUTES,
017100*    WS-MAX-COORDS AND WS-MAX-SEGS MATCH THE SAME LIMITS CARRIED BY
017200*    RTERISK AND RTEDEDUP (CR-0455 / CR-0502) PLUS THE SEGMENT
017300*    TABLE WIDTH ADDED HERE UNDER CR-0099.
017400 01  WS-ROUTE-TABLE.
017500     05  RT-ENTRY OCCURS 80 TIMES.
017600         10  RT-ROUTE-ID             PIC X(08).
017700         10  RT-RISK-SCORE           PIC S9(03)V99 COMP-3.
017800         10  RT-RISK-LEVEL           PIC X(08).
017900         10  RT-DURATION-MIN         PIC S9(04)V99 COMP-3.
018000         10  RT-NIGHT-FLAG           PIC X(01).
018100             88  RT-IS-NIGHT                  VALUE 'Y'.
018200         10  RT-EVENING-FLAG         PIC X(01).
018300             88  RT-IS-EVENING                VALUE 'Y'.
018400         10  RT-DUP-FLAG             PIC X(01).
018500             88  RT-IS-DUPLICATE              VALUE 'Y'.
018600         10  RT-PRIMARY-FLAG         PIC X(01).
018700             88  RT-IS-PRIMARY                VALUE 'Y'.
018800         10  RT-COORD-COUNT          PIC S9(03)    COMP-3.
018900         10  RT-COORD OCCURS 200 TIMES.
019000             15  RT-LNG              PIC S9(03)V9(06) COMP-3.
019100             15  RT-LAT              PIC S9(02)V9(06) COMP-3.
019200         10  RT-SEG-COUNT            PIC S9(03)    COMP-3.
019300         10  RT-SEG-VAL OCCURS 60 TIMES
019400                                     PIC S9(03)V99 COMP-3.
019500         10  RT-SEG-SUM              PIC S9(07)V99 COMP-3.
019600         10  RT-SEG-AVG              PIC S9(05)V99 COMP-3.
019700         10  RT-SEG-MAXV             PIC S9(03)V99 COMP-3.
019800         10  RT-SEG-VARIANCE         PIC S9(07)V99 COMP-3.
019900         10  RT-SPIKE-FLAG           PIC X(01).
020000             88  RT-HAS-SPIKE                 VALUE 'Y'.
020100         10  RT-CONSISTENT-FLAG      PIC X(01).
020200             88  RT-IS-CONSISTENT             VALUE 'Y'.
020300         10  RT-ZONE-COUNT           PIC S9(03)    COMP-3.
020400         10  RT-ZONE-CAT OCCURS 10 TIMES
020500                                     PIC X(15).
020600         10  RT-DESCRIPTION          PIC X(240).
020700
020800*    RISK ZONE REFERENCE TABLE -- LOADED ONCE, ZONES FILE IS
020900*    OPTIONAL (CR-0110); A MISSING ZONES FILE LEAVES THE TABLE AT
021000*    ZERO ENTRIES AND EVERY ROUTE GETS "NO KNOWN RISK ZONES".
021100 01  WS-ZONE-TABLE.
021200     05  ZN-ENTRY OCCURS 50 TIMES.
021300         10  ZN-LAT                  PIC S9(02)V9(06) COMP-3.
021400         10  ZN-LNG                  PIC S9(03)V9(06) COMP-3.
021500         10  ZN-RADIUS-M             PIC S9(05)V99 COMP-3.
021600         10  ZN-CATEGORY             PIC X(15).
021700
021800 01  WS-WORK-NUMBERS.
021900     05  WS-ROUTE-COUNT              PIC S9(07)  COMP-3 VALUE +0.
022000     05  WS-MAX-ROUTES               PIC S9(07)  COMP-3 VALUE +80.
022100     05  WS-ZONE-COUNT               PIC S9(05)  COMP-3 VALUE +0.
022200     05  WS-MAX-ZONES                PIC S9(05)  COMP-3 VALUE +50.
022300     05  WS-I                        PIC S9(05)  COMP-3 VALUE +0.
022400     05  WS-J                        PIC S9(05)  COMP-3 VALUE +0.
022500     05  WS-K                        PIC S9(05)  COMP-3 VALUE +0.
022600     05  WS-COORD-SKIP               PIC S9(05)  COMP   VALUE 0.
022700     05  WS-COORD-DONE               PIC S9(05)  COMP   VALUE 0.
022800     05  WS-SURVIVOR-COUNT           PIC S9(05)  COMP-3 VALUE +0.
022900     05  WS-DUP-COUNT                PIC S9(05)  COMP-3 VALUE +0.
023000     05  WS-LOW-COUNT                PIC S9(05)  COMP-3 VALUE +0.
023100     05  WS-MOD-COUNT                PIC S9(05)  COMP-3 VALUE +0.
023200     05  WS-HIGH-COUNT               PIC S9(05)  COMP-3 VALUE +0.
023300     05  WS-MIN-SCORE                PIC S9(03)V99 COMP-3 VALUE +0.
023400     05  WS-MAX-SCORE                PIC S9(03)V99 COMP-3 VALUE +0.
023500     05  WS-SAFER-COUNT              PIC S9(05)  COMP-3 VALUE +0.
023600     05  WS-PRIMARY-IX               PIC S9(05)  COMP-3 VALUE +0.
023700     05  WS-PAGE-NUMBER              PIC S9(03)  COMP-3 VALUE +0.
023800
023900*    SEGMENT-TO-ROUTE MATCH WORK AREA -- A SEGMENT RECORD IS
024000*    MATCHED TO ITS OWNING ROUTE BY ROUTE-ID, NOT POSITION, SINCE
024100*    A ROUTE MAY APPEAR WITH ZERO SEGMENT RECORDS.
024200 01  WS-SEGMENT-MATCH.
024300     05  WS-FOUND-IX                 PIC S9(05)  COMP-3 VALUE +0.
024400     05  WS-SEG-NUMERIC              PIC S9(03)V99 COMP-3 VALUE +0.
024500
024600*    DEBUG DISPLAY OF THE ROUTE/ZONE PAIR UNDER TEST -- VIEWED
024700*    EITHER SEPARATELY OR AS ONE 23-CHARACTER STRING (CR-0561).
024800 01  WS-ZONE-MATCH-KEY.
024900     05  WS-ZM-ROUTE-ID              PIC X(08).
025000     05  WS-ZM-CATEGORY              PIC X(15).
025100 01  WS-ZONE-MATCH-KEY-FLAT REDEFINES WS-ZONE-MATCH-KEY
025200                                     PIC X(23).
025300
025400*    SAMPLING / DISTANCE WORK AREA -- SHARED BY THE ZONE-PASSAGE
025500*    CHECK AND BY THE HAVERSINE PARAGRAPHS BELOW.
025600 01  WS-SAMPLE-FIELDS.
025700     05  WS-PT-I-LNG                 PIC S9(03)V9(09) COMP-3.
025800     05  WS-PT-I-LAT                 PIC S9(03)V9(09) COMP-3.
025900     05  WS-PT-J-LNG                 PIC S9(03)V9(09) COMP-3.
026000     05  WS-PT-J-LAT                 PIC S9(03)V9(09) COMP-3.
026100     05  WS-HAV-DISTANCE             PIC S9(07)V9(04) COMP-3.
026200     05  WS-COS-LAT-I                PIC S9(01)V9(09) COMP-3.
026300     05  WS-COS-LAT-J                PIC S9(01)V9(09) COMP-3.
026400     05  WS-HAV-A                    PIC S9(01)V9(09) COMP-3.
026500     05  WS-HAV-SQRT-A               PIC S9(01)V9(09) COMP-3.
026600     05  WS-HAV-SQRT-1A              PIC S9(01)V9(09) COMP-3.
026700
026800*    ALTERNATE WHOLE-METRE VIEW OF THE LAST DISTANCE TESTED, USED
026900*    ONLY FOR THE QUICK ZONE-MATCH TRACE LINE (CR-0561).
027000 01  WS-HAV-DISTANCE-AREA.
027100     05  WS-HAV-DIST-WHOLE           PIC S9(07) COMP-3.
027200 01  WS-HAV-DIST-ALT REDEFINES WS-HAV-DISTANCE-AREA
027300                                     PIC S9(07) COMP-3.
027400
027500*    GENERAL-PURPOSE MATH SCRATCH -- SEE RTEDEDUP FOR THE FULL
027600*    NOTE; THE SAME RULE APPLIES HERE, RESULTS ARE NEVER HELD
027700*    ACROSS TWO MATH CALLS.
027800 01  WS-MATH-FIELDS.
027900     05  WS-MATH-X                   PIC S9(03)V9(09) COMP-3.
028000     05  WS-MATH-R                   PIC S9(03)V9(09) COMP-3.
028100     05  WS-SQRT-GUESS               PIC S9(03)V9(09) COMP-3.
028200     05  WS-SQRT-ITER                PIC S9(03)       COMP-3.
028300     05  WS-ATAN2-Y                  PIC S9(03)V9(09) COMP-3.
028400     05  WS-ATAN2-X                  PIC S9(03)V9(09) COMP-3.
028500     05  WS-ATAN2-Z                  PIC S9(03)V9(09) COMP-3.
028600     05  WS-ATAN2-RECIP              PIC S9(01) VALUE 0.
028700         88  ATAN2-NEEDS-RECIPROCAL        VALUE 1.
028800
028900*    DEGREES-TO-RADIANS CONSTANT AND PI, USED THROUGHOUT THE
029000*    ZONE-PASSAGE HAVERSINE CALCULATION.
029100 01  WS-CONSTANTS.
029200     05  WS-PI                       PIC S9(01)V9(09) COMP-3
029300                                      VALUE 3.141592654.
029400     05  WS-DEG-TO-RAD               PIC S9(01)V9(09) COMP-3
029500                                      VALUE 0.017453293.
029600     05  WS-EARTH-RADIUS-M           PIC S9(07)    COMP-3
029700                                      VALUE 6371000.
029800
029900*    PER-ROUTE SCRATCH COPY -- 610-SEGMENT-STATISTICS MOVES A
030000*    ROUTE'S TABLE FIELDS HERE SO THE SENTENCE-APPENDER PARAGRAPHS
030100*    BELOW NEVER HAVE TO CARRY A TABLE SUBSCRIPT.
030200 01  WS-DESC-CONTEXT.
030300     05  WS-DC-RISK-SCORE            PIC S9(03)V99 COMP-3.
030400     05  WS-DC-ZONE-COUNT            PIC S9(03)    COMP-3.
030500     05  WS-DC-DURATION-MIN          PIC S9(04)V99 COMP-3.
030600     05  WS-DC-NIGHT-FLAG            PIC X(01).
030700         88  DC-IS-NIGHT                      VALUE 'Y'.
030800     05  WS-DC-EVENING-FLAG          PIC X(01).
030900         88  DC-IS-EVENING                    VALUE 'Y'.
031000     05  WS-DC-SEG-COUNT             PIC S9(03)    COMP-3.
031100     05  WS-DC-SPIKE-FLAG            PIC X(01).
031200         88  DC-HAS-SPIKE                     VALUE 'Y'.
031300     05  WS-DC-CONSISTENT-FLAG       PIC X(01).
031400         88  DC-IS-CONSISTENT                VALUE 'Y'.
031500     05  WS-DC-SAFEST-FLAG           PIC X(01).
031600         88  DC-IS-SAFEST                     VALUE 'Y'.
031700     05  WS-DC-RISKIEST-FLAG         PIC X(01).
031800         88  DC-IS-RISKIEST                   VALUE 'Y'.
031850 01  WS-DESC-CONTEXT-FLAT REDEFINES WS-DESC-CONTEXT
031860                                     PIC X(17).
031900
032000 01  WS-DESC-WORK.
032100     05  WS-DESC-TEXT                PIC X(240).
032200     05  WS-DESC-PTR                 PIC S9(03) COMP VALUE 1.
032300
032400*    SCRATCH FOR TRIMMING A COUNT OR A ROUNDED-MINUTE FIGURE DOWN
032500*    TO ITS SIGNIFICANT DIGITS BEFORE IT IS STRUNG INTO THE
032600*    DESCRIPTION TEXT (NO FUNCTION LIBRARY ON THIS SHOP'S 370).
032700 01  WS-TRIM-FIELDS.
032800     05  WS-NUM-TO-TRIM              PIC S9(05)    COMP-3.
032900     05  WS-NUM-EDIT                 PIC Z(4)9.
033000     05  WS-TRIM-START               PIC S9(02)    COMP.
034000
034100****************************************************************
034200 01  WS-HEAD-LINE-1.
034300     05  FILLER                      PIC X(46) VALUE SPACES.
034400     05  FILLER                      PIC X(30)
034500                     VALUE 'ROUTE SAFETY RATING REPORT'.
034600     05  FILLER                      PIC X(06) VALUE SPACES.
034700     05  FILLER                      PIC X(05) VALUE 'PAGE '.
034800     05  WS-HEAD-PAGE                PIC ZZ9.
034900     05  FILLER                      PIC X(42) VALUE SPACES.
035000
035100 01  WS-HEAD-LINE-2.
035200     05  FILLER                      PIC X(05) VALUE 'ROUTE'.
035300     05  FILLER                      PIC X(07) VALUE SPACES.
035400     05  FILLER                      PIC X(04) VALUE 'RISK'.
035500     05  FILLER                      PIC X(06) VALUE SPACES.
035600     05  FILLER                      PIC X(04) VALUE 'RISK'.
035700     05  FILLER                      PIC X(06) VALUE SPACES.
035800     05  FILLER                      PIC X(08) VALUE 'DURATION'.
035900     05  FILLER                      PIC X(04) VALUE SPACES.
036000     05  FILLER                      PIC X(05) VALUE 'ZONES'.
036100     05  FILLER                      PIC X(04) VALUE SPACES.
036200     05  FILLER                      PIC X(07) VALUE 'PRIMARY'.
036300     05  FILLER                      PIC X(72) VALUE SPACES.
036400
036500 01  WS-DETAIL-LINE.
036600     05  DET-ROUTE-ID                PIC X(08).
036700     05  FILLER                      PIC X(04) VALUE SPACES.
036800     05  DET-RISK-SCORE               PIC ZZ9.99.
036900     05  FILLER                      PIC X(04) VALUE SPACES.
037000     05  DET-RISK-LEVEL                PIC X(08).
037100     05  FILLER                      PIC X(04) VALUE SPACES.
037200     05  DET-DURATION                 PIC ZZZ9.99.
037300     05  FILLER                      PIC X(04) VALUE SPACES.
037400     05  DET-ZONES                    PIC ZZ9.
037500     05  FILLER                      PIC X(06) VALUE SPACES.
037600     05  DET-PRIMARY                  PIC X(01).
037700     05  FILLER                      PIC X(77) VALUE SPACES.
037800
037900 01  WS-TOTAL-LINE.
038000     05  TOT-LABEL                    PIC X(30).
038100     05  TOT-VALUE                    PIC ZZZZ9.
038200     05  FILLER                       PIC X(97) VALUE SPACES.
038300
038400 01  WS-TOTAL-SCORE-LINE.
038500     05  TSL-LABEL                    PIC X(30).
038600     05  TSL-VALUE                    PIC ZZ9.99.
038700     05  FILLER                       PIC X(96) VALUE SPACES.
038800
038900****************************************************************
039000 PROCEDURE DIVISION.
039100****************************************************************
039200 000-MAIN.
039300     PERFORM 050-INITIALIZE          THRU 050-EXIT.
039400     PERFORM 100-OPEN-FILES          THRU 100-EXIT.
039500     PERFORM 150-LOAD-ZONE-TABLE     THRU 150-EXIT
039600             UNTIL ZONES-AT-EOF.
039700     PERFORM 200-LOAD-ROUTE-TABLE    THRU 200-EXIT
039800             UNTIL ROUTES-AT-EOF.
039900     PERFORM 250-LOAD-SEGMENT-STATS  THRU 250-EXIT
040000             UNTIL SEGS-AT-EOF.
040100     PERFORM 290-COMPUTE-ALL-SEGMENT-STATS THRU 290-EXIT.
040200     PERFORM 300-MATCH-ALL-ZONES     THRU 300-EXIT.
040300     PERFORM 500-FIND-PRIMARY-ROUTE  THRU 500-EXIT.
040400     PERFORM 600-BUILD-ALL-DESCRIPTIONS THRU 600-EXIT.
040500     PERFORM 700-WRITE-RATED-RECORDS THRU 700-EXIT.
040600     PERFORM 800-PRINT-REPORT        THRU 800-EXIT.
040700     PERFORM 900-CLOSE-FILES         THRU 900-EXIT.
040800     DISPLAY 'RTEDESC - ROUTES READ: ' WS-ROUTE-COUNT
040900             ' SURVIVORS: ' WS-SURVIVOR-COUNT
041000             ' DUPLICATES: ' WS-DUP-COUNT.
041100     GOBACK.
041200
041300 050-INITIALIZE.
041400     MOVE 0   TO WS-ROUTE-COUNT.
041500     MOVE 0   TO WS-ZONE-COUNT.
041600     MOVE 0   TO WS-SURVIVOR-COUNT.
041700     MOVE 0   TO WS-DUP-COUNT.
041800     MOVE 0   TO WS-LOW-COUNT.
041900     MOVE 0   TO WS-MOD-COUNT.
042000     MOVE 0   TO WS-HIGH-COUNT.
042100     MOVE 0   TO WS-PAGE-NUMBER.
042200     MOVE 'N' TO WS-ROUTES-EOF-SW.
042300     MOVE 'N' TO WS-SEGS-EOF-SW.
042400     MOVE 'N' TO WS-ZONES-EOF-SW.
042500     MOVE 'Y' TO WS-ZONES-PRESENT-SW.
042600 050-EXIT.
042700     EXIT.
042800
042900 100-OPEN-FILES.
043000     OPEN INPUT  ROUTES-FILE
043100                 SEGMENTS-FILE
043200                 SCORED-FILE
043300                 FLAG-FILE
043400          OUTPUT RATED-FILE
043500                 REPORT-FILE.
043600     IF NOT ROUTES-OK OR NOT SEGS-OK OR NOT SCORED-OK
043700             OR NOT FLAG-OK OR NOT RATED-OK OR NOT REPORT-OK
044000         DISPLAY 'RTEDESC - ERROR OPENING A REQUIRED FILE. '
044100                 'ROUTES: '  WS-ROUTES-STATUS
044200                 ' SEGS: '   WS-SEGS-STATUS
044300                 ' WORK1: '  WS-SCORED-STATUS
044400                 ' WORK2: '  WS-FLAG-STATUS
044500                 ' RATED: '  WS-RATED-STATUS
044600                 ' RPT: '    WS-REPORT-STATUS
044700         MOVE 16 TO RETURN-CODE
044800         SET ROUTES-AT-EOF TO TRUE
044900         SET SEGS-AT-EOF   TO TRUE
045000         SET ZONES-AT-EOF  TO TRUE
045100         GO TO 100-EXIT
045200     END-IF.
045300*    ZONES FILE IS OPTIONAL -- A MISSING-FILE STATUS IS NOT AN
045400*    ERROR, IT JUST MEANS NO ZONE CONTEXT IS AVAILABLE (CR-0110).
045500     OPEN INPUT  ZONES-FILE.
045600     IF ZONES-MISSING
045700         MOVE 'N' TO WS-ZONES-PRESENT-SW
045750         SET ZONES-AT-EOF TO TRUE
045800     ELSE
045900         IF NOT ZONES-OK
046000             MOVE 'N' TO WS-ZONES-PRESENT-SW
046100             SET ZONES-AT-EOF TO TRUE
046200         END-IF
046300     END-IF.
046400 100-EXIT.
046500     EXIT.
046600
046700*    LOADS THE RISK-ZONE REFERENCE TABLE.  SKIPPED ENTIRELY WHEN
046800*    THE ZONES FILE IS NOT PRESENT (SEE 100-OPEN-FILES ABOVE).
046900 150-LOAD-ZONE-TABLE.
047000     IF ZONES-FILE-PRESENT
047100         READ ZONES-FILE INTO RTE-ZONE-REC
047200             AT END
047300                 SET ZONES-AT-EOF TO TRUE
047400             NOT AT END
047500                 IF WS-ZONE-COUNT < WS-MAX-ZONES
047600                     ADD 1 TO WS-ZONE-COUNT
047700                     MOVE ZONE-LAT      TO ZN-LAT(WS-ZONE-COUNT)
047800                     MOVE ZONE-LNG      TO ZN-LNG(WS-ZONE-COUNT)
047900                     MOVE ZONE-RADIUS-M TO ZN-RADIUS-M(WS-ZONE-COUNT)
048000                     MOVE ZONE-CATEGORY TO ZN-CATEGORY(WS-ZONE-COUNT)
048100                 END-IF
048200         END-READ
048300     ELSE
048400         SET ZONES-AT-EOF TO TRUE
048500     END-IF.
048600 150-EXIT.
048700     EXIT.
048800
048900*    LOADS ONE ROUTE'S HEADER, COORDINATES, WORK1 SCORE AND WORK2
049000*    DUPLICATE FLAG INTO THE NEXT FREE ENTRY OF WS-ROUTE-TABLE.
049100*    ALL FOUR FILES ARE READ IN LOCK STEP -- RTERISK AND RTEDEDUP
049200*    EACH WROTE EXACTLY ONE RECORD PER ROUTE IN ARRIVAL ORDER
049300*    (CR-0301).
049400 200-LOAD-ROUTE-TABLE.
049500     PERFORM 210-READ-ROUTE-HEADER THRU 210-EXIT.
049600     IF NOT ROUTES-AT-EOF
049700         ADD 1 TO WS-ROUTE-COUNT
049800         MOVE RTE-ROUTE-ID    TO RT-ROUTE-ID(WS-ROUTE-COUNT)
049900         MOVE RTE-COORD-COUNT TO RT-COORD-COUNT(WS-ROUTE-COUNT)
050000         MOVE 0               TO RT-SEG-COUNT(WS-ROUTE-COUNT)
050100         MOVE 0               TO RT-ZONE-COUNT(WS-ROUTE-COUNT)
050200         PERFORM 220-READ-ROUTE-COORDS  THRU 220-EXIT
050300         PERFORM 230-READ-SCORED-RECORD THRU 230-EXIT
050400         PERFORM 240-READ-FLAG-RECORD   THRU 240-EXIT
050500     END-IF.
050600 200-EXIT.
050700     EXIT.
050800
050900 210-READ-ROUTE-HEADER.
051000     READ ROUTES-FILE INTO RTE-CANDIDATE-HDR
051100         AT END
051200             SET ROUTES-AT-EOF TO TRUE
051300         NOT AT END
051400             CONTINUE
051500     END-READ.
051600 210-EXIT.
051700     EXIT.
051800
051900 220-READ-ROUTE-COORDS.
052000     MOVE RT-COORD-COUNT(WS-ROUTE-COUNT) TO WS-COORD-SKIP.
052100     MOVE ZERO TO WS-COORD-DONE.
052200     PERFORM 225-READ-ONE-COORD-LINE THRU 225-EXIT
052300             UNTIL WS-COORD-DONE NOT LESS THAN WS-COORD-SKIP.
052400 220-EXIT.
052500     EXIT.
052600
052700 225-READ-ONE-COORD-LINE.
052800     ADD 1 TO WS-COORD-DONE.
052900     READ ROUTES-FILE INTO RTE-CANDIDATE-COORD
053000         AT END
053100             SET ROUTES-AT-EOF TO TRUE
053200             MOVE WS-COORD-SKIP TO WS-COORD-DONE
053300         NOT AT END
053400             IF WS-COORD-DONE NOT > 200
053500                 MOVE RTE-COORD-LNG
053600                     TO RT-LNG(WS-ROUTE-COUNT WS-COORD-DONE)
053700                 MOVE RTE-COORD-LAT
053800                     TO RT-LAT(WS-ROUTE-COUNT WS-COORD-DONE)
053900             END-IF
054000     END-READ.
054100 225-EXIT.
054200     EXIT.
054300
054400 230-READ-SCORED-RECORD.
054500     READ SCORED-FILE INTO WRK-SCORED-REC
054600         AT END
054700             SET ROUTES-AT-EOF TO TRUE
054800         NOT AT END
054900             MOVE WRK-RISK-SCORE    TO RT-RISK-SCORE(WS-ROUTE-COUNT)
055000             MOVE WRK-RISK-LEVEL    TO RT-RISK-LEVEL(WS-ROUTE-COUNT)
055100             MOVE WRK-DURATION-MIN  TO RT-DURATION-MIN(WS-ROUTE-COUNT)
055200             MOVE WRK-NIGHT-FLAG    TO RT-NIGHT-FLAG(WS-ROUTE-COUNT)
055300             MOVE WRK-EVENING-FLAG  TO RT-EVENING-FLAG(WS-ROUTE-COUNT)
055400     END-READ.
055500 230-EXIT.
055600     EXIT.
055700
055800 240-READ-FLAG-RECORD.
055900     READ FLAG-FILE INTO FLG-DEDUP-REC
056000         AT END
056100             SET ROUTES-AT-EOF TO TRUE
056200         NOT AT END
056300             MOVE FLG-DUPLICATE-FLAG TO RT-DUP-FLAG(WS-ROUTE-COUNT)
056400             IF RT-IS-DUPLICATE(WS-ROUTE-COUNT)
056500                 ADD 1 TO WS-DUP-COUNT
056600             END-IF
056700     END-READ.
056800 240-EXIT.
056900     EXIT.
057000
057100*    READS THE SEGMENTS FILE TO EOF, ADDING EACH SEGMENT'S NUMERIC
057200*    RISK VALUE TO ITS OWNING ROUTE'S TABLE ENTRY.  SEGMENTS ARE
057300*    GROUPED BY ROUTE IN ROUTE ORDER BUT ARE MATCHED BY ROUTE-ID,
057400*    NOT POSITION, SINCE A ROUTE CAN HAVE ZERO SEGMENT RECORDS.
057500 250-LOAD-SEGMENT-STATS.
057600     READ SEGMENTS-FILE INTO RTE-SEGMENT-REC
057700         AT END
057800             SET SEGS-AT-EOF TO TRUE
057900         NOT AT END
058000             PERFORM 260-FIND-ROUTE-FOR-SEGMENT THRU 260-EXIT
058100             IF WS-FOUND-IX > 0
058200                 PERFORM 265-SEGMENT-RISK-VALUE THRU 265-EXIT
058300                 IF RT-SEG-COUNT(WS-FOUND-IX) < 60
058400                     ADD 1 TO RT-SEG-COUNT(WS-FOUND-IX)
058500                     MOVE WS-SEG-NUMERIC TO
058600                         RT-SEG-VAL(WS-FOUND-IX RT-SEG-COUNT(WS-FOUND-IX))
058700                     ADD WS-SEG-NUMERIC TO RT-SEG-SUM(WS-FOUND-IX)
058800                     IF WS-SEG-NUMERIC > RT-SEG-MAXV(WS-FOUND-IX)
058900                         MOVE WS-SEG-NUMERIC TO RT-SEG-MAXV(WS-FOUND-IX)
059000                     END-IF
059100                 END-IF
059200             END-IF
059300     END-READ.
059400 250-EXIT.
059500     EXIT.
059600
059700*    LINEAR SEARCH OF WS-ROUTE-TABLE FOR SEG-ROUTE-ID.  WS-FOUND-IX
060000*    COMES BACK ZERO WHEN THE SEGMENT BELONGS TO NO KNOWN ROUTE
061000*    (A BAD FEED RECORD -- QUIETLY IGNORED, NOT AN ABEND).
061100 260-FIND-ROUTE-FOR-SEGMENT.
061200     MOVE 0 TO WS-FOUND-IX.
061300     MOVE 1 TO WS-I.
061400     PERFORM 262-TEST-ONE-ROUTE-ID THRU 262-EXIT
061500             UNTIL WS-I > WS-ROUTE-COUNT OR WS-FOUND-IX > 0.
061600 260-EXIT.
061700     EXIT.
061800
061900 262-TEST-ONE-ROUTE-ID.
062000     IF RT-ROUTE-ID(WS-I) = SEG-ROUTE-ID
062100         MOVE WS-I TO WS-FOUND-IX
062200     END-IF.
062300     ADD 1 TO WS-I.
062400 262-EXIT.
062500     EXIT.
062600
062700*    NUMERIC RISK VALUE OF ONE SEGMENT -- HIGH=82, MODERATE=55,
062800*    LOW=32, ANYTHING ELSE (SAFE OR AN UNRECOGNISED CODE) = 15.
062900 265-SEGMENT-RISK-VALUE.
063000     EVALUATE TRUE
063100         WHEN SEG-LEVEL-HIGH
063200             MOVE 82 TO WS-SEG-NUMERIC
063300         WHEN SEG-LEVEL-MODERATE
063400             MOVE 55 TO WS-SEG-NUMERIC
063500         WHEN SEG-LEVEL-LOW
063600             MOVE 32 TO WS-SEG-NUMERIC
063700         WHEN OTHER
063800             MOVE 15 TO WS-SEG-NUMERIC
063900     END-EVALUATE.
064000 265-EXIT.
064100     EXIT.
064200
064300*    SECOND PASS OVER THE ROUTE TABLE -- AVERAGE, VARIANCE, SPIKE
064400*    AND CONSISTENCY TEST, ONE ROUTE AT A TIME.  CANNOT BE DONE IN
064500*    THE SAME PASS AS 250 ABOVE SINCE THE AVERAGE MUST BE KNOWN
064600*    BEFORE THE SQUARED DEVIATIONS CAN BE SUMMED (CR-0188).
064700 290-COMPUTE-ALL-SEGMENT-STATS.
064800     MOVE 1 TO WS-I.
064900     PERFORM 292-COMPUTE-ONE-ROUTE-STATS THRU 292-EXIT
065000             UNTIL WS-I > WS-ROUTE-COUNT.
065100 290-EXIT.
065200     EXIT.
065300
065400 292-COMPUTE-ONE-ROUTE-STATS.
065500     IF RT-SEG-COUNT(WS-I) > 0
065600         COMPUTE RT-SEG-AVG(WS-I) ROUNDED =
065700                 RT-SEG-SUM(WS-I) / RT-SEG-COUNT(WS-I)
065800         MOVE 0 TO RT-SEG-VARIANCE(WS-I)
065900         MOVE 1 TO WS-J
066000         PERFORM 294-SUM-ONE-DEVIATION THRU 294-EXIT
066100                 UNTIL WS-J > RT-SEG-COUNT(WS-I)
066200         COMPUTE RT-SEG-VARIANCE(WS-I) ROUNDED =
066300                 RT-SEG-VARIANCE(WS-I) / RT-SEG-COUNT(WS-I)
066400         IF RT-SEG-MAXV(WS-I) > RT-SEG-AVG(WS-I) + 25
066500             SET RT-HAS-SPIKE(WS-I) TO TRUE
066600         ELSE
066700             MOVE 'N' TO RT-SPIKE-FLAG(WS-I)
066800         END-IF
066900         IF RT-SEG-VARIANCE(WS-I) < 200 AND NOT RT-HAS-SPIKE(WS-I)
067000             SET RT-IS-CONSISTENT(WS-I) TO TRUE
067100         ELSE
067200             MOVE 'N' TO RT-CONSISTENT-FLAG(WS-I)
067300         END-IF
067400     ELSE
067500         MOVE 0   TO RT-SEG-AVG(WS-I)
067600         MOVE 0   TO RT-SEG-VARIANCE(WS-I)
067700         MOVE 'N' TO RT-SPIKE-FLAG(WS-I)
067800         MOVE 'N' TO RT-CONSISTENT-FLAG(WS-I)
067900     END-IF.
068000     ADD 1 TO WS-I.
068100 292-EXIT.
068200     EXIT.
068300
068400 294-SUM-ONE-DEVIATION.
068500     COMPUTE RT-SEG-VARIANCE(WS-I) =
068600             RT-SEG-VARIANCE(WS-I) +
068700             ((RT-SEG-VAL(WS-I WS-J) - RT-SEG-AVG(WS-I)) *
068800              (RT-SEG-VAL(WS-I WS-J) - RT-SEG-AVG(WS-I))).
068900     ADD 1 TO WS-J.
069000 294-EXIT.
069100     EXIT.
069200
069300*    A ROUTE IS TAKEN TO "PASS" A ZONE WHEN ANY ONE OF ITS RECORDED
069400*    COORDINATE POINTS FALLS WITHIN THE ZONE'S RADIUS OF THE
069500*    ZONE'S CENTRE POINT (CR-0110).  DROPPED-DUPLICATE ROUTES ARE
069600*    NOT MATCHED -- THEY NEVER REACH THE REPORT OR THE NARRATIVE.
069700 300-MATCH-ALL-ZONES.
069800     MOVE 1 TO WS-I.
069900     PERFORM 305-MATCH-ONE-ROUTE THRU 305-EXIT
070000             UNTIL WS-I > WS-ROUTE-COUNT.
070100 300-EXIT.
070200     EXIT.
070300
070400 305-MATCH-ONE-ROUTE.
070500     IF NOT RT-IS-DUPLICATE(WS-I) AND WS-ZONE-COUNT > 0
070600         MOVE 1 TO WS-J
070700         PERFORM 310-MATCH-ONE-ZONE THRU 310-EXIT
070800                 UNTIL WS-J > WS-ZONE-COUNT
071000                    OR RT-ZONE-COUNT(WS-I) > 10
071100     END-IF.
071200     ADD 1 TO WS-I.
071300 305-EXIT.
071400     EXIT.
071500
071600 310-MATCH-ONE-ZONE.
071700     MOVE 0 TO WS-K.
071800     PERFORM 320-CHECK-ONE-COORD THRU 320-EXIT
071900             UNTIL WS-K NOT < RT-COORD-COUNT(WS-I)
072000                OR WS-K > 0 AND WS-HAV-DISTANCE <= ZN-RADIUS-M(WS-J).
072100     IF WS-HAV-DISTANCE <= ZN-RADIUS-M(WS-J) AND WS-K > 0
072200         ADD 1 TO RT-ZONE-COUNT(WS-I)
073000         IF RT-ZONE-COUNT(WS-I) NOT > 10
073100             MOVE ZN-CATEGORY(WS-J)
073200                 TO RT-ZONE-CAT(WS-I RT-ZONE-COUNT(WS-I))
073300         END-IF
073400         IF TRACE-SWITCH-ON
073500             MOVE WS-HAV-DISTANCE TO WS-HAV-DIST-WHOLE
073600             MOVE RT-ROUTE-ID(WS-I) TO WS-ZM-ROUTE-ID
073700             MOVE ZN-CATEGORY(WS-J) TO WS-ZM-CATEGORY
073800             DISPLAY 'RTEDESC - ' WS-ZONE-MATCH-KEY-FLAT
073900                     ' DIST (M) ' WS-HAV-DIST-WHOLE
074000         END-IF
074100     END-IF.
074200     ADD 1 TO WS-J.
074300 310-EXIT.
074400     EXIT.
074500
074600*    TESTS ONE COORDINATE POINT OF ROUTE WS-I AGAINST ZONE WS-J,
074700*    LEAVING THE DISTANCE IN WS-HAV-DISTANCE FOR 310 ABOVE.
074800 320-CHECK-ONE-COORD.
074900     ADD 1 TO WS-K.
075000     MOVE RT-LNG(WS-I WS-K) TO WS-PT-I-LNG.
075100     MOVE RT-LAT(WS-I WS-K) TO WS-PT-I-LAT.
075200     MOVE ZN-LNG(WS-J)      TO WS-PT-J-LNG.
075300     MOVE ZN-LAT(WS-J)      TO WS-PT-J-LAT.
075400     PERFORM 470-HAVERSINE-DISTANCE THRU 470-EXIT.
075500 320-EXIT.
075600     EXIT.
075700
075800*    HAVERSINE GREAT-CIRCLE DISTANCE, METRES, BETWEEN
075900*    (WS-PT-I-LNG,WS-PT-I-LAT) AND (WS-PT-J-LNG,WS-PT-J-LAT).  SEE
076000*    RTEDEDUP FOR THE FULL DERIVATION NOTE -- RESTATED HERE
076100*    PARAGRAPH FOR PARAGRAPH SINCE THIS STEP CARRIES ITS OWN COPY.
076200 470-HAVERSINE-DISTANCE.
076300     COMPUTE WS-MATH-X =
076400             (WS-PT-J-LAT - WS-PT-I-LAT) / 2 * WS-DEG-TO-RAD.
076500     PERFORM 460-COMPUTE-SIN THRU 460-EXIT.
076600     COMPUTE WS-HAV-A = WS-MATH-R * WS-MATH-R.
076700
076800     COMPUTE WS-MATH-X = WS-PT-I-LAT * WS-DEG-TO-RAD.
076900     PERFORM 461-COMPUTE-COS THRU 461-EXIT.
077000     MOVE WS-MATH-R TO WS-COS-LAT-I.
077100
077200     COMPUTE WS-MATH-X = WS-PT-J-LAT * WS-DEG-TO-RAD.
077300     PERFORM 461-COMPUTE-COS THRU 461-EXIT.
077400     MOVE WS-MATH-R TO WS-COS-LAT-J.
077500
077600     COMPUTE WS-MATH-X =
077700             (WS-PT-J-LNG - WS-PT-I-LNG) / 2 * WS-DEG-TO-RAD.
077800     PERFORM 460-COMPUTE-SIN THRU 460-EXIT.
077900     COMPUTE WS-HAV-A = WS-HAV-A +
078000             (WS-MATH-R * WS-MATH-R * WS-COS-LAT-I * WS-COS-LAT-J).
078100
078200     MOVE WS-HAV-A TO WS-MATH-X.
078300     PERFORM 462-COMPUTE-SQRT THRU 462-EXIT.
078400     MOVE WS-MATH-R TO WS-HAV-SQRT-A.
078500
078600     COMPUTE WS-MATH-X = 1 - WS-HAV-A.
078700     PERFORM 462-COMPUTE-SQRT THRU 462-EXIT.
078800     MOVE WS-MATH-R TO WS-HAV-SQRT-1A.
078900
079000     MOVE WS-HAV-SQRT-A   TO WS-ATAN2-Y.
079100     MOVE WS-HAV-SQRT-1A  TO WS-ATAN2-X.
079200     PERFORM 464-COMPUTE-ATAN2 THRU 464-EXIT.
079300     COMPUTE WS-HAV-DISTANCE =
079400             WS-EARTH-RADIUS-M * 2 * WS-MATH-R.
079500 470-EXIT.
079600     EXIT.
079700
079800*    SINE BY TAYLOR SERIES, SEVEN TERMS.
080100 460-COMPUTE-SIN.
080200     COMPUTE WS-MATH-R =
080300         WS-MATH-X
080400         - (WS-MATH-X ** 3  /            6)
080500         + (WS-MATH-X ** 5  /          120)
080600         - (WS-MATH-X ** 7  /         5040)
080700         + (WS-MATH-X ** 9  /       362880)
080800         - (WS-MATH-X ** 11 /     39916800)
080900         + (WS-MATH-X ** 13 /   6227020800).
081000 460-EXIT.
081100     EXIT.
081200
081300*    COSINE BY TAYLOR SERIES, SEVEN TERMS.
081400 461-COMPUTE-COS.
081500     COMPUTE WS-MATH-R =
081600         1
081700         - (WS-MATH-X ** 2  /            2)
081800         + (WS-MATH-X ** 4  /           24)
081900         - (WS-MATH-X ** 6  /          720)
082000         + (WS-MATH-X ** 8  /        40320)
082100         - (WS-MATH-X ** 10 /      3628800)
082200         + (WS-MATH-X ** 12 /    479001600).
082300 461-EXIT.
082400     EXIT.
082500
082600*    SQUARE ROOT BY NEWTON'S METHOD, 20 PASSES (SAME COUNT AS
082700*    RTEDEDUP, SAME CR-0077 REASON).
082800 462-COMPUTE-SQRT.
082900     IF WS-MATH-X NOT > 0
083000         MOVE 0 TO WS-MATH-R
083100     ELSE
083200         MOVE WS-MATH-X TO WS-SQRT-GUESS
083300         MOVE 0 TO WS-SQRT-ITER
083400         PERFORM 463-SQRT-ONE-PASS THRU 463-EXIT
083500                 UNTIL WS-SQRT-ITER > 20
083600         MOVE WS-SQRT-GUESS TO WS-MATH-R
083700     END-IF.
083800 462-EXIT.
083900     EXIT.
084000
084100 463-SQRT-ONE-PASS.
084200     COMPUTE WS-SQRT-GUESS ROUNDED =
084300             (WS-SQRT-GUESS + (WS-MATH-X / WS-SQRT-GUESS)) / 2.
084400     ADD 1 TO WS-SQRT-ITER.
084500 463-EXIT.
084600     EXIT.
084700
084800*    ARCTANGENT OF Y/X, Y AND X BOTH NOT NEGATIVE, RANGE-REDUCED
084900*    PER CR-0340 SO THE SERIES IN 465 BELOW NEVER SEES AN
085000*    ARGUMENT BIGGER THAN 1.
085100 464-COMPUTE-ATAN2.
085200     IF WS-ATAN2-X = 0
085300         IF WS-ATAN2-Y = 0
085400             MOVE 0 TO WS-MATH-R
085500         ELSE
085600             COMPUTE WS-MATH-R = WS-PI / 2
085700         END-IF
085800     ELSE
085900         COMPUTE WS-ATAN2-Z = WS-ATAN2-Y / WS-ATAN2-X
086000         IF WS-ATAN2-Z > 1
086100             COMPUTE WS-MATH-X = 1 / WS-ATAN2-Z
086200             MOVE 1 TO WS-ATAN2-RECIP
086300         ELSE
086400             MOVE WS-ATAN2-Z TO WS-MATH-X
086500             MOVE 0 TO WS-ATAN2-RECIP
086600         END-IF
086700         PERFORM 465-COMPUTE-ATAN THRU 465-EXIT
086800         IF ATAN2-NEEDS-RECIPROCAL
086900             COMPUTE WS-MATH-R = (WS-PI / 2) - WS-MATH-R
087000         END-IF
087100     END-IF.
087200 464-EXIT.
087300     EXIT.
087400
087500*    ARCTANGENT BY TAYLOR SERIES, SEVEN TERMS, ARGUMENT NO BIGGER
087600*    THAN 1.
087700 465-COMPUTE-ATAN.
087800     COMPUTE WS-MATH-R =
087900         WS-MATH-X
088000         - (WS-MATH-X ** 3  /  3)
088100         + (WS-MATH-X ** 5  /  5)
088200         - (WS-MATH-X ** 7  /  7)
088300         + (WS-MATH-X ** 9  /  9)
088400         - (WS-MATH-X ** 11 / 11)
088500         + (WS-MATH-X ** 13 / 13).
088600 465-EXIT.
088700     EXIT.
088800
088900*    THE SURVIVING ROUTE WITH THE MINIMUM RISK SCORE IS THE
089000*    PRIMARY ROUTE; ON A TIE THE EARLIER ROUTE KEEPS IT (CR-0255).
089100*    ALSO ACCUMULATES THE REPORT'S CONTROL TOTALS WHILE IT IS
089200*    ALREADY WALKING THE TABLE.
089300 500-FIND-PRIMARY-ROUTE.
089400     MOVE 0 TO WS-PRIMARY-IX.
089500     MOVE 1 TO WS-I.
089600     PERFORM 505-TEST-ONE-ROUTE THRU 505-EXIT
089700             UNTIL WS-I > WS-ROUTE-COUNT.
089800     IF WS-PRIMARY-IX > 0
089900         SET RT-IS-PRIMARY(WS-PRIMARY-IX) TO TRUE
090000     END-IF.
090100 500-EXIT.
090200     EXIT.
090300
090400 505-TEST-ONE-ROUTE.
090500     IF NOT RT-IS-DUPLICATE(WS-I)
090600         ADD 1 TO WS-SURVIVOR-COUNT
090700         EVALUATE TRUE
090800             WHEN RT-RISK-LEVEL(WS-I) = 'LOW     '
090900                 ADD 1 TO WS-LOW-COUNT
091000             WHEN RT-RISK-LEVEL(WS-I) = 'MODERATE'
091100                 ADD 1 TO WS-MOD-COUNT
091200             WHEN RT-RISK-LEVEL(WS-I) = 'HIGH    '
091300                 ADD 1 TO WS-HIGH-COUNT
091400         END-EVALUATE
091500         IF WS-SURVIVOR-COUNT = 1
091600             MOVE RT-RISK-SCORE(WS-I) TO WS-MIN-SCORE
091700             MOVE RT-RISK-SCORE(WS-I) TO WS-MAX-SCORE
091800         ELSE
091900             IF RT-RISK-SCORE(WS-I) < WS-MIN-SCORE
092000                 MOVE RT-RISK-SCORE(WS-I) TO WS-MIN-SCORE
092100             END-IF
092200             IF RT-RISK-SCORE(WS-I) > WS-MAX-SCORE
092300                 MOVE RT-RISK-SCORE(WS-I) TO WS-MAX-SCORE
092400             END-IF
092500         END-IF
092600         IF WS-PRIMARY-IX = 0
092700             MOVE WS-I TO WS-PRIMARY-IX
092800         ELSE
092900             IF RT-RISK-SCORE(WS-I) < RT-RISK-SCORE(WS-PRIMARY-IX)
093000                 MOVE WS-I TO WS-PRIMARY-IX
094000             END-IF
094100         END-IF
094200     END-IF.
094300     ADD 1 TO WS-I.
094400 505-EXIT.
094500     EXIT.
094600
094700 600-BUILD-ALL-DESCRIPTIONS.
094800     MOVE 1 TO WS-I.
094900     PERFORM 605-BUILD-ONE-DESCRIPTION THRU 605-EXIT
095000             UNTIL WS-I > WS-ROUTE-COUNT.
095100 600-EXIT.
095200     EXIT.
095300
095400 605-BUILD-ONE-DESCRIPTION.
095500     IF RT-IS-DUPLICATE(WS-I)
095600         MOVE SPACES TO RT-DESCRIPTION(WS-I)
095700     ELSE
095800         IF RT-COORD-COUNT(WS-I) = 0
095900             MOVE 'Route overview.' TO RT-DESCRIPTION(WS-I)
096000         ELSE
096100             PERFORM 610-SEGMENT-STATISTICS  THRU 610-EXIT
096150             IF TRACE-SWITCH-ON
096160                 DISPLAY 'RTEDESC - ' RT-ROUTE-ID(WS-I)
096170                         ' CTX ' WS-DESC-CONTEXT-FLAT
096180             END-IF
096200             MOVE SPACES TO WS-DESC-TEXT
096300             MOVE 1      TO WS-DESC-PTR
096400             PERFORM 620-APPEND-EXPOSURE-SENTENCE   THRU 620-EXIT
096500             PERFORM 630-APPEND-COMPARISON-SENTENCE THRU 630-EXIT
096600             PERFORM 640-APPEND-ZONE-SENTENCE       THRU 640-EXIT
096700             PERFORM 650-APPEND-SEGMENT-SENTENCE    THRU 650-EXIT
096800             PERFORM 660-APPEND-TIME-SENTENCE       THRU 660-EXIT
096900             PERFORM 670-APPEND-DURATION-SENTENCE   THRU 670-EXIT
097000             MOVE WS-DESC-TEXT TO RT-DESCRIPTION(WS-I)
097100         END-IF
097200     END-IF.
097300     ADD 1 TO WS-I.
097400 605-EXIT.
097500     EXIT.
097600
097700*    COPIES THE CURRENT ROUTE'S TABLE FIELDS, AND THE SAFEST/
097800*    RISKIEST FLAGS RELATIVE TO THE SURVIVING SET, INTO THE FLAT
097900*    SCRATCH AREA THE SENTENCE-APPENDER PARAGRAPHS BELOW READ.
098000 610-SEGMENT-STATISTICS.
098100     MOVE RT-RISK-SCORE(WS-I)     TO WS-DC-RISK-SCORE.
098200     MOVE RT-ZONE-COUNT(WS-I)     TO WS-DC-ZONE-COUNT.
098300     MOVE RT-DURATION-MIN(WS-I)   TO WS-DC-DURATION-MIN.
098400     MOVE RT-NIGHT-FLAG(WS-I)     TO WS-DC-NIGHT-FLAG.
098500     MOVE RT-EVENING-FLAG(WS-I)   TO WS-DC-EVENING-FLAG.
098600     MOVE RT-SEG-COUNT(WS-I)      TO WS-DC-SEG-COUNT.
098700     MOVE RT-SPIKE-FLAG(WS-I)     TO WS-DC-SPIKE-FLAG.
098800     MOVE RT-CONSISTENT-FLAG(WS-I) TO WS-DC-CONSISTENT-FLAG.
098900     IF RT-RISK-SCORE(WS-I) NOT > WS-MIN-SCORE
099000         SET DC-IS-SAFEST TO TRUE
099100     ELSE
099200         MOVE 'N' TO WS-DC-SAFEST-FLAG
099300     END-IF.
099400     IF RT-RISK-SCORE(WS-I) NOT < WS-MAX-SCORE
099500         SET DC-IS-RISKIEST TO TRUE
099600     ELSE
099700         MOVE 'N' TO WS-DC-RISKIEST-FLAG
099800     END-IF.
099900     MOVE 0 TO WS-SAFER-COUNT.
100000     MOVE 1 TO WS-J.
100100     PERFORM 615-COUNT-ONE-SAFER-ROUTE THRU 615-EXIT
100200             UNTIL WS-J > WS-ROUTE-COUNT.
100300 610-EXIT.
100400     EXIT.
100500
100600 615-COUNT-ONE-SAFER-ROUTE.
100700     IF NOT RT-IS-DUPLICATE(WS-J)
100800             AND RT-RISK-SCORE(WS-J) < RT-RISK-SCORE(WS-I)
100900         ADD 1 TO WS-SAFER-COUNT
101000     END-IF.
101100     ADD 1 TO WS-J.
101200 615-EXIT.
101300     EXIT.
101400
101500*    SENTENCE 1 -- OVERALL EXPOSURE, FROM SAFETY PERCENTAGE
101600*    (100 MINUS THE RISK SCORE, FLOORED AT ZERO).
101700 620-APPEND-EXPOSURE-SENTENCE.
101800     IF 100 - WS-DC-RISK-SCORE < 0
101900         MOVE 0 TO WS-MATH-X
102000     ELSE
102100         COMPUTE WS-MATH-X = 100 - WS-DC-RISK-SCORE
102200     END-IF.
102300     EVALUATE TRUE
102400         WHEN WS-MATH-X NOT < 75
102500             STRING 'Low overall exposure.' DELIMITED BY SIZE
102600                 INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR
102700         WHEN WS-MATH-X NOT < 55
102800             STRING 'Moderate overall exposure.' DELIMITED BY SIZE
102900                 INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR
103000         WHEN WS-MATH-X NOT < 35
103100             STRING 'Elevated exposure; some higher-risk segments.'
103200                 DELIMITED BY SIZE
103300                 INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR
103400         WHEN OTHER
103500             STRING 'Higher overall exposure; consider alternatives '
103600                 'if possible.' DELIMITED BY SIZE
103700                 INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR
103800     END-EVALUATE.
103900 620-EXIT.
104000     EXIT.
104100
104200*    SENTENCE 2 -- COMPARISON WITH THE OTHER SURVIVING ROUTES,
104300*    ONLY WHEN THERE IS MORE THAN ONE IN THE SURVIVING SET.
104400 630-APPEND-COMPARISON-SENTENCE.
104500     IF WS-SURVIVOR-COUNT > 1
104600         IF DC-IS-SAFEST
104700             STRING ' This is the safest option among '
104800                 DELIMITED BY SIZE
104900                 INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR
105000             MOVE WS-SURVIVOR-COUNT TO WS-NUM-TO-TRIM
105100             PERFORM 690-TRIM-AND-APPEND-NUM THRU 690-EXIT
105200             STRING ' routes.' DELIMITED BY SIZE
105300                 INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR
105400         ELSE
105500             IF DC-IS-RISKIEST
105600                 STRING ' This route scores highest risk of the '
105700                     DELIMITED BY SIZE
105800                     INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR
105900                 MOVE WS-SURVIVOR-COUNT TO WS-NUM-TO-TRIM
106000                 PERFORM 690-TRIM-AND-APPEND-NUM THRU 690-EXIT
106100                 STRING ' options.' DELIMITED BY SIZE
106200                     INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR
106300             ELSE
106400                 MOVE WS-SAFER-COUNT TO WS-NUM-TO-TRIM
106500                 STRING ' ' DELIMITED BY SIZE
106600                     INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR
106700                 PERFORM 690-TRIM-AND-APPEND-NUM THRU 690-EXIT
106800                 STRING ' route(s) have lower risk.' DELIMITED BY SIZE
106900                     INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR
107000             END-IF
107100         END-IF
107200     END-IF.
107300 630-EXIT.
107400     EXIT.
107500
107600*    SENTENCE 3 -- KNOWN RISK ZONES THE ROUTE PASSES.
107700 640-APPEND-ZONE-SENTENCE.
107800     IF WS-DC-ZONE-COUNT > 0
107900         STRING ' Passes ' DELIMITED BY SIZE
108000             INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR
108100         MOVE WS-DC-ZONE-COUNT TO WS-NUM-TO-TRIM
108200         PERFORM 690-TRIM-AND-APPEND-NUM THRU 690-EXIT
108300         STRING ' known risk zone(s)' DELIMITED BY SIZE
108400             INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR
108500         STRING ' (' DELIMITED BY SIZE
108600             INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR
108700         MOVE 1 TO WS-K
108800         PERFORM 645-APPEND-ONE-ZONE-CATEGORY THRU 645-EXIT
108900                 UNTIL WS-K > WS-DC-ZONE-COUNT OR WS-K > 10
109000         STRING ')' DELIMITED BY SIZE
109100             INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR
109200         STRING '.' DELIMITED BY SIZE
109300             INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR
109400     ELSE
109500         STRING ' No known risk zones on this path.' DELIMITED BY SIZE
109600             INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR
109700     END-IF.
109800 640-EXIT.
109900     EXIT.
110000
110100 645-APPEND-ONE-ZONE-CATEGORY.
110200     IF WS-K > 1
110300         STRING ', ' DELIMITED BY SIZE
110400             INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR
110500     END-IF.
110600     STRING RT-ZONE-CAT(WS-I WS-K) DELIMITED BY SPACE
110700         INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR.
110800     ADD 1 TO WS-K.
110900 645-EXIT.
111000     EXIT.
111100
111200*    SENTENCE 4 -- SEGMENT RISK CHARACTER (SPIKE VS. CONSISTENT).
111300 650-APPEND-SEGMENT-SENTENCE.
111400     IF DC-HAS-SPIKE AND WS-DC-SEG-COUNT > 3
111500         STRING ' One or more segments show concentrated risk.'
111600             DELIMITED BY SIZE
111700             INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR
111800     ELSE
111900         IF DC-IS-CONSISTENT AND WS-DC-SEG-COUNT > 2
112000             STRING ' Risk is relatively even along the path.'
112100                 DELIMITED BY SIZE
112200                 INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR
112300         END-IF
112400     END-IF.
112500 650-EXIT.
112600     EXIT.
112700
112800*    SENTENCE 5 -- TIME-OF-DAY NOTE.
112900 660-APPEND-TIME-SENTENCE.
113000     IF DC-IS-NIGHT
113100         STRING ' Night travel: assault and lighting risk elevated.'
113200             DELIMITED BY SIZE
113300             INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR
113400     ELSE
113500         IF DC-IS-EVENING
113600             STRING ' Evening: slightly elevated risk.'
113700                 DELIMITED BY SIZE
113800                 INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR
113900         END-IF
114000     END-IF.
114100 660-EXIT.
114200     EXIT.
114300
114400*    SENTENCE 6 -- DURATION, ROUNDED TO THE NEAREST WHOLE MINUTE
114500*    (HALF ROUNDS UP -- THE DEFAULT ROUNDED BEHAVIOUR ON THIS
114600*    COMPILER FOR A POSITIVE FIELD).
114700 670-APPEND-DURATION-SENTENCE.
114800     STRING ' ~' DELIMITED BY SIZE
114900         INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR.
115000     COMPUTE WS-NUM-TO-TRIM ROUNDED = WS-DC-DURATION-MIN.
115100     PERFORM 690-TRIM-AND-APPEND-NUM THRU 690-EXIT.
115200     STRING ' min.' DELIMITED BY SIZE
115300         INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR.
115400 670-EXIT.
115500     EXIT.
115600
115700*    TRIMS THE LEADING SPACES OFF AN EDITED SMALL NUMBER AND
115800*    STRINGS THE REMAINING DIGITS INTO THE DESCRIPTION TEXT --
115900*    NO FUNCTION LIBRARY ON THIS SHOP'S 370 FOR THIS EITHER.
116000 690-TRIM-AND-APPEND-NUM.
116100     MOVE WS-NUM-TO-TRIM TO WS-NUM-EDIT.
116200     MOVE 1 TO WS-TRIM-START.
116300     PERFORM 691-SKIP-ONE-LEADING-SPACE THRU 691-EXIT
116400             UNTIL WS-TRIM-START > 5
116500                OR WS-NUM-EDIT(WS-TRIM-START:1) NOT = SPACE.
116600     STRING WS-NUM-EDIT(WS-TRIM-START:) DELIMITED BY SIZE
116700         INTO WS-DESC-TEXT WITH POINTER WS-DESC-PTR.
116800 690-EXIT.
116900     EXIT.
117000
117100 691-SKIP-ONE-LEADING-SPACE.
117200     ADD 1 TO WS-TRIM-START.
117300 691-EXIT.
117400     EXIT.
117500
117600*    WRITES THE RATED-ROUTE RECORD FOR EVERY ORIGINAL CANDIDATE,
117700*    SURVIVOR OR DUPLICATE, IN ORIGINAL ARRIVAL ORDER.
117800 700-WRITE-RATED-RECORDS.
117900     MOVE 1 TO WS-I.
118000     PERFORM 710-WRITE-ONE-RATED-RECORD THRU 710-EXIT
118100             UNTIL WS-I > WS-ROUTE-COUNT.
118200 700-EXIT.
118300     EXIT.
118400
118500 710-WRITE-ONE-RATED-RECORD.
118600     MOVE SPACES              TO OUT-RATED-ROUTE-REC.
118700     MOVE RT-ROUTE-ID(WS-I)   TO OUT-ROUTE-ID.
118800     MOVE RT-RISK-SCORE(WS-I) TO OUT-RISK-SCORE.
118900     MOVE RT-RISK-LEVEL(WS-I) TO OUT-RISK-LEVEL.
119000     MOVE RT-DURATION-MIN(WS-I) TO OUT-DURATION-MIN.
119100     IF RT-IS-PRIMARY(WS-I)
119200         MOVE 'Y' TO OUT-PRIMARY-FLAG
119300     ELSE
119400         MOVE SPACES TO OUT-PRIMARY-FLAG
119500     END-IF.
119600     MOVE RT-DUP-FLAG(WS-I)   TO OUT-DUPLICATE-FLAG.
119700     MOVE RT-DESCRIPTION(WS-I) TO OUT-DESCRIPTION.
119800     WRITE OUT-RATED-ROUTE-REC.
119900     ADD 1 TO WS-I.
120000 710-EXIT.
120100     EXIT.
120200
120300*    PRINTS THE HEADING, ONE DETAIL LINE PER SURVIVING ROUTE, AND
120400*    THE CONTROL TOTALS.  DROPPED DUPLICATES ARE NOT LISTED (THEY
120500*    CARRY NO DESCRIPTION AND ARE EXCLUDED FROM THE RANKING).
120600 800-PRINT-REPORT.
120700     PERFORM 810-PRINT-HEADING THRU 810-EXIT.
120800     MOVE 1 TO WS-I.
120900     PERFORM 820-PRINT-ONE-DETAIL-LINE THRU 820-EXIT
121000             UNTIL WS-I > WS-ROUTE-COUNT.
121100     PERFORM 860-PRINT-CONTROL-TOTALS THRU 860-EXIT.
121200 800-EXIT.
121300     EXIT.
121400
121500 810-PRINT-HEADING.
121600     ADD 1 TO WS-PAGE-NUMBER.
121700     MOVE WS-PAGE-NUMBER TO WS-HEAD-PAGE.
121800     WRITE RPT-LINE FROM WS-HEAD-LINE-1 AFTER ADVANCING PAGE.
121900     WRITE RPT-LINE FROM WS-HEAD-LINE-2 AFTER ADVANCING 2 LINES.
122000 810-EXIT.
122100     EXIT.
122200
122300 820-PRINT-ONE-DETAIL-LINE.
122400     IF NOT RT-IS-DUPLICATE(WS-I)
122500         MOVE SPACES TO WS-DETAIL-LINE
122600         MOVE RT-ROUTE-ID(WS-I)    TO DET-ROUTE-ID
122700         MOVE RT-RISK-SCORE(WS-I)  TO DET-RISK-SCORE
122800         MOVE RT-RISK-LEVEL(WS-I)  TO DET-RISK-LEVEL
122900         MOVE RT-DURATION-MIN(WS-I) TO DET-DURATION
123000         MOVE RT-ZONE-COUNT(WS-I)  TO DET-ZONES
123100         IF RT-IS-PRIMARY(WS-I)
123200             MOVE 'Y' TO DET-PRIMARY
123300         ELSE
123400             MOVE SPACE TO DET-PRIMARY
123500         END-IF
123600         WRITE RPT-LINE FROM WS-DETAIL-LINE AFTER ADVANCING 1 LINE
123650         ADD 1 TO WS-DETAIL-LINE-COUNT
123660         IF WS-DETAIL-LINE-COUNT NOT < WS-MAX-LINES-PER-PAGE
123670             PERFORM 810-PRINT-HEADING THRU 810-EXIT
123680             MOVE 0 TO WS-DETAIL-LINE-COUNT
123690         END-IF
123700     END-IF.
123800     ADD 1 TO WS-I.
123900 820-EXIT.
124000     EXIT.
124100
124200 860-PRINT-CONTROL-TOTALS.
124300     MOVE SPACES TO WS-TOTAL-LINE.
124400     MOVE 'ROUTES READ' TO TOT-LABEL.
124500     MOVE WS-ROUTE-COUNT TO TOT-VALUE.
124600     WRITE RPT-LINE FROM WS-TOTAL-LINE AFTER ADVANCING 2 LINES.
124700
124800     MOVE SPACES TO WS-TOTAL-LINE.
124900     MOVE 'DUPLICATES REMOVED' TO TOT-LABEL.
125000     MOVE WS-DUP-COUNT TO TOT-VALUE.
125100     WRITE RPT-LINE FROM WS-TOTAL-LINE AFTER ADVANCING 1 LINE.
125200
125300     MOVE SPACES TO WS-TOTAL-LINE.
125400     MOVE 'LOW RISK ROUTES' TO TOT-LABEL.
125500     MOVE WS-LOW-COUNT TO TOT-VALUE.
125600     WRITE RPT-LINE FROM WS-TOTAL-LINE AFTER ADVANCING 1 LINE.
125700
125800     MOVE SPACES TO WS-TOTAL-LINE.
125900     MOVE 'MODERATE RISK ROUTES' TO TOT-LABEL.
126000     MOVE WS-MOD-COUNT TO TOT-VALUE.
126100     WRITE RPT-LINE FROM WS-TOTAL-LINE AFTER ADVANCING 1 LINE.
126200
126300     MOVE SPACES TO WS-TOTAL-LINE.
126400     MOVE 'HIGH RISK ROUTES' TO TOT-LABEL.
126500     MOVE WS-HIGH-COUNT TO TOT-VALUE.
126600     WRITE RPT-LINE FROM WS-TOTAL-LINE AFTER ADVANCING 1 LINE.
126700
126800     MOVE SPACES TO WS-TOTAL-SCORE-LINE.
126900     MOVE 'MINIMUM RISK SCORE' TO TSL-LABEL.
127000     MOVE WS-MIN-SCORE TO TSL-VALUE.
127100     WRITE RPT-LINE FROM WS-TOTAL-SCORE-LINE AFTER ADVANCING 1 LINE.
127200
127300     MOVE SPACES TO WS-TOTAL-SCORE-LINE.
127400     MOVE 'MAXIMUM RISK SCORE' TO TSL-LABEL.
127500     MOVE WS-MAX-SCORE TO TSL-VALUE.
127600     WRITE RPT-LINE FROM WS-TOTAL-SCORE-LINE AFTER ADVANCING 1 LINE.
127700 860-EXIT.
127800     EXIT.
127900
128000 900-CLOSE-FILES.
128100     CLOSE ROUTES-FILE.
128200     CLOSE SEGMENTS-FILE.
128300     CLOSE ZONES-FILE.
128400     CLOSE SCORED-FILE.
128500     CLOSE FLAG-FILE.
128600     CLOSE RATED-FILE.
128700     CLOSE REPORT-FILE.
128800 900-EXIT.
128900     EXIT.
