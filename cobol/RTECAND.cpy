000100******************************************************************
000200*    RTECAND  --  ROUTE CANDIDATE RECORD, ROUTES INPUT FILE
000300*    ONE HEADER LINE PER CANDIDATE ROUTE FOLLOWED BY
000400*    RTE-COORD-COUNT COORDINATE LINES.  BOTH LINE SHAPES SHARE
000500*    THE SAME 01-LEVEL SLOT (SEE REDEFINES BELOW) SO A SINGLE
000600*    FD CAN CARRY EITHER RECORD TYPE AS IT IS READ.
000700*        CL*03  02/15/88  TKB  ORIGINAL COPY MEMBER
000800******************************************************************
000900 01  RTE-CANDIDATE-HDR.
001000     05  RTE-ROUTE-ID                PIC X(08).
001100     05  RTE-DEPART-TIME             PIC X(05).
001200     05  RTE-DURATION-MIN            PIC 9(04)V99.
001300     05  RTE-COORD-COUNT             PIC 9(03).
001400     05  FILLER                      PIC X(01).
001500
001600 01  RTE-CANDIDATE-COORD REDEFINES RTE-CANDIDATE-HDR.
001700     05  RTE-COORD-LNG               PIC S9(03)V9(06)
001800                                      SIGN IS LEADING SEPARATE.
001900     05  RTE-COORD-LAT               PIC S9(02)V9(06)
002000                                      SIGN IS LEADING SEPARATE.
002100     05  FILLER                      PIC X(04).
