000100******************************************************************
000200*    RTEOUT   --  RATED-ROUTE RECORD, RATED OUTPUT FILE
000300*    ONE RECORD PER CANDIDATE ROUTE (SURVIVOR OR DUPLICATE),
000400*    WRITTEN IN ORIGINAL ARRIVAL ORDER BY RTEDESC.
000500*        CL*03  03/01/88  TKB  ORIGINAL COPY MEMBER
000600******************************************************************
000700 01  OUT-RATED-ROUTE-REC.
000800     05  OUT-ROUTE-ID                PIC X(008).
000900     05  OUT-RISK-SCORE               PIC 9(003)V99.
001000     05  OUT-RISK-LEVEL                PIC X(008).
001100     05  OUT-DURATION-MIN             PIC 9(004)V99.
001200     05  OUT-PRIMARY-FLAG              PIC X(001).
001300         88  OUT-IS-PRIMARY                   VALUE 'Y'.
001400     05  OUT-DUPLICATE-FLAG            PIC X(001).
001500         88  OUT-IS-DUPLICATE                 VALUE 'Y'.
001600     05  OUT-DESCRIPTION               PIC X(240).
001700     05  FILLER                        PIC X(001).
