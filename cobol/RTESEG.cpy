000100******************************************************************
000200*    RTESEG   --  ROUTE SEGMENT RECORD, SEGMENTS INPUT FILE
000300*    ONE RECORD PER SEGMENT, GROUPED BY OWNING ROUTE IN ROUTE
000400*    ORDER.  FIXED LENGTH 19 BYTES, NO FILLER -- EVERY BYTE
000500*    IS ACCOUNTED FOR BY THE THREE FIELDS BELOW.
000600*        CL*03  02/15/88  TKB  ORIGINAL COPY MEMBER
000700******************************************************************
000800 01  RTE-SEGMENT-REC.
000900     05  SEG-ROUTE-ID                PIC X(08).
001000     05  SEG-SEQ                     PIC 9(03).
001100     05  SEG-RISK-LEVEL               PIC X(08).
001200         88  SEG-LEVEL-SAFE                  VALUE 'SAFE    '.
001300         88  SEG-LEVEL-LOW                    VALUE 'LOW     '.
001400         88  SEG-LEVEL-MODERATE               VALUE 'MODERATE'.
001500         88  SEG-LEVEL-HIGH                   VALUE 'HIGH    '.
