000100******************************************************************
000200*    RTEZONE  --  RISK ZONE RECORD, ZONES REFERENCE INPUT FILE
000300*    OPTIONAL FILE -- USED ONLY FOR ZONE-COUNT/CATEGORY CONTEXT
000400*    IN THE ROUTE DESCRIPTION.  FIXED LENGTH 80.
000500*        CL*03  02/15/88  TKB  ORIGINAL COPY MEMBER
000600******************************************************************
000700 01  RTE-ZONE-REC.
000800     05  ZONE-NAME                   PIC X(30).
000900     05  ZONE-LAT                    PIC S9(02)V9(06)
001000                                      SIGN IS LEADING SEPARATE.
001100     05  ZONE-LNG                    PIC S9(03)V9(06)
001200                                      SIGN IS LEADING SEPARATE.
001300     05  ZONE-RADIUS-M                PIC 9(05)V99.
001400     05  ZONE-BASE-RISK               PIC 9(03)V99.
001500     05  ZONE-CATEGORY                PIC X(15).
001600     05  FILLER                       PIC X(04).
