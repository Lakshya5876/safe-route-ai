000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  RTERISK
000600*
000700* AUTHOR :  D. STOUT
000800*
000900* STEP 1 OF THE ROUTE SAFETY RATING BATCH.  READS THE ROUTES
001000* INPUT FILE (ONE HEADER LINE PER CANDIDATE ROUTE FOLLOWED BY
001100* ITS COORDINATE LINES), SCORES EACH ROUTE FROM ITS DEPARTURE
001200* TIME, CLASSIFIES THE RISK LEVEL, AND WRITES THE WORK1 SCORED
001300* ROUTE FILE PICKED UP BY RTEDEDUP AND RTEDESC.
001400*
001500* A GOOD CASE FOR DEBUGGING LAB - INDEED
001600****************************************************************
001700*
001800* ROUTES HEADER LINE LAYOUT (SEE COPY RTECAND):
001900*     0    1    1    2
002000*     ....5....0....5..
002100* ROUTEID  DEPT DURCNT
002200*
002300****************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.    RTERISK.
002600 AUTHOR.        D. STOUT.
002700 INSTALLATION.  SYSTEMS GROUP - CORPORATE IT.
002800 DATE-WRITTEN.  03/14/88.
002900 DATE-COMPILED.
003000 SECURITY.      NON-CONFIDENTIAL.
003100****************************************************************
003200*                     C H A N G E   L O G
003300****************************************************************
003400* 03/14/88  DRS  ---     ORIGINAL PROGRAM - SAM1 TRANSACTION
003500*                        UPDATE SHELL ADAPTED AS ROUTE RISK
003600*                        ENGINE STEP.
003700* 06/02/88  DRS  CR-0041 ADDED LATE-NIGHT / EVENING SURCHARGE
003800*                        LOGIC PER ACTUARIAL REQUEST.
003900* 11/19/88  WLT  CR-0077 CORRECTED BOUNDARY ON 23:00 -- SHOP
004000*                        HAD BEEN TREATING IT AS LATE NIGHT.
004100* 04/05/89  DRS  CR-0110 ADDED WS-BREAKDOWN TRACE FOR THE
004200*                        RATE-REVIEW DESK.
004300* 09/12/90  MFK  CR-0188 BLANK DEPART-TIME NOW SKIPS SURCHARGE
004400*                        PARAGRAPHS ENTIRELY INSTEAD OF ABENDING.
004500* 02/27/91  WLT  CR-0203 RISK LEVEL THRESHOLDS RAISED TO
004600*                        40 / 25 PER UNDERWRITING MEMO 91-6.
004700* 07/08/92  MFK  CR-0255 WORK1 RECORD WIDENED TO CARRY DURATION
004800*                        SO RTEDESC STOPS RE-READING ROUTES.
004900* 01/14/94  DRS  CR-0301 FILE STATUS CHECKS ADDED ON ALL THREE
005000*                        FILES AFTER THE TRANFILE INCIDENT.
005100* 10/03/95  WLT  CR-0340 COORD LINES NOW SKIPPED BY COUNT, NOT
005200*                        BY LENGTH, AFTER A SHORT COORD LINE
005300*                        DESYNCHRONIZED THE READ LOOP.
005400* 08/19/97  MFK  CR-0388 SEQUENCE NUMBERS AND CHANGE TAGS ADDED
005500*                        FOR THE RTE SERIES REHOST.
005600* 12/02/98  WLT  Y2K-004 DATE-WRITTEN/CENTURY FIELDS REVIEWED --
005700*                        NO TWO-DIGIT YEAR STORAGE IN THIS
005800*                        PROGRAM, NO FURTHER CHANGE NEEDED.
005900* 03/30/99  MFK  Y2K-004 SIGNED OFF ON Y2K REVIEW ABOVE.
006000* 05/11/01  RGP  CR-0455 CORRECTED TRACE PARAGRAPH TO ROUND THE
006100*                        REPORTED IMPACT TO TWO DECIMALS.
006200* 09/24/03  RGP  CR-0502 WS-MAX-ROUTES RAISED FROM 40 TO 80 FOR
006300*                        THE METRO EXPANSION FEED.
006400* 06/15/06  KAB  CR-0561 SWITCHED TRACE DISPLAY TO LOG ONLY WHEN
006500*                        UPSI-0 IS ON, QUIET BY DEFAULT.
006550* 11/08/07  RGP  CR-0579 ADDED A FLAT TRACE VIEW OF THE SCORE
006560*                        AREA AND A HIGH-RISK-SEEN FLAG, PLUS A
006570*                        TRACE LINE COUNT, FOR THE YEAR-END AUDIT
006580*                        REQUEST.
006585* 11/19/07  RGP  CR-0583 340-CLASSIFY-RISK-LEVEL'S COMMENT CITED
006586*                        A PROGRAM NAME FROM THE ROUTING DESK'S
006587*                        OWN SOFTWARE -- RESTATED TO POINT AT THE
006588*                        UNDERWRITING MEMO INSTEAD, PER AUDIT.
006600****************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER.              IBM-370.
007000 OBJECT-COMPUTER.              IBM-370.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM
007300     UPSI-0 ON STATUS IS TRACE-SWITCH-ON
007400            OFF STATUS IS TRACE-SWITCH-OFF.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT ROUTES-FILE   ASSIGN TO ROUTESIN
007800         ORGANIZATION LINE SEQUENTIAL
007900         FILE STATUS  IS WS-ROUTES-STATUS.
008000
008100     SELECT SCORED-FILE   ASSIGN TO WORK1OUT
008200         ORGANIZATION LINE SEQUENTIAL
008300         FILE STATUS  IS WS-SCORED-STATUS.
008400
008500****************************************************************
008600 DATA DIVISION.
008700 FILE SECTION.
008800
008900 FD  ROUTES-FILE
009000     RECORDING MODE IS F.
009100 COPY RTECAND.
009200
009300 FD  SCORED-FILE
009400     RECORDING MODE IS F.
009500 COPY RTESCOR.
009600
009700****************************************************************
009800 WORKING-STORAGE SECTION.
009900****************************************************************
010000 01  WS-FILE-STATUSES.
010100     05  WS-ROUTES-STATUS            PIC X(02) VALUE SPACES.
010200         88  ROUTES-OK                         VALUE '00'.
010300         88  ROUTES-EOF                         VALUE '10'.
010400     05  WS-SCORED-STATUS            PIC X(02) VALUE SPACES.
010500         88  SCORED-OK                          VALUE '00'.
010600
010700 01  WS-SWITCHES.
010800     05  WS-ROUTES-EOF-SW            PIC X(01) VALUE 'N'.
010900         88  ROUTES-AT-EOF                      VALUE 'Y'.
010950
010960*    STANDALONE SCRATCH ITEMS -- NOT PART OF ANY GROUP (CR-0579).
010970     77  WS-TRACE-LINE-COUNT         PIC S9(05) COMP-3 VALUE +0.
010980     77  WS-HIGH-RISK-FLAG           PIC X(01)          VALUE 'N'.
010990         88  WS-HIGH-RISK-SEEN                          VALUE 'Y'.
011000
011100*    WORK AREA FOR THE 5-CHARACTER "HH:MM" DEPARTURE TIME.
011200 01  WS-TIME-RAW                     PIC X(05).
011300 01  WS-TIME-FIELDS REDEFINES WS-TIME-RAW.
011400     05  WS-TIME-HH                  PIC 99.
011500     05  FILLER                      PIC X(01).
011600     05  WS-TIME-MM                  PIC 99.
011700
011800 01  WS-WORK-NUMBERS.
011900     05  I                           PIC S9(05)  COMP-3 VALUE +0.
012000     05  WS-TIME-MINUTES             PIC S9(05)  COMP   VALUE 0.
012100     05  WS-ROUTE-COUNT              PIC S9(07)  COMP-3 VALUE +0.
012200     05  WS-COORD-SKIP               PIC S9(05)  COMP   VALUE 0.
012300     05  WS-COORD-DONE               PIC S9(05)  COMP   VALUE 0.
012400
012500*    RISK BREAKDOWN TABLE -- TRACED UNDER UPSI-0 BUT NOT CARRIED
012600*    TO ANY OUTPUT FILE (NO DOWNSTREAM STEP NEEDS IT).  THE FLAT
012700*    REDEFINES LETS 050-INITIALIZE CLEAR THE TABLE WITH ONE MOVE.
012800 01  WS-BREAKDOWN-AREA.
012900     05  WS-BREAKDOWN-ENTRY OCCURS 3.
013000         10  BRK-FACTOR              PIC X(25).
013100         10  BRK-IMPACT              PIC 9(03)V99.
013200 01  WS-BREAKDOWN-FLAT REDEFINES WS-BREAKDOWN-AREA
013300                                  PIC X(84).
013400 01  WS-BREAKDOWN-COUNT               PIC S9(02) COMP-3 VALUE +0.
013500
013600 01  WS-SCORE-FIELDS.
013700     05  WS-RISK-SCORE                PIC 9(03)V99 VALUE 0.
013800     05  WS-RISK-LEVEL                 PIC X(08)    VALUE SPACES.
013900     05  WS-NIGHT-FLAG                 PIC X(01)    VALUE 'N'.
014000         88  WS-IS-NIGHT                          VALUE 'Y'.
014100     05  WS-EVENING-FLAG                PIC X(01)   VALUE 'N'.
014200         88  WS-IS-EVENING                         VALUE 'Y'.
014250 01  WS-SCORE-FIELDS-FLAT REDEFINES WS-SCORE-FIELDS
014260                                   PIC X(15).
014300
014400****************************************************************
014500 PROCEDURE DIVISION.
014600****************************************************************
014700 000-MAIN.
014800     PERFORM 050-INITIALIZE THRU 050-EXIT.
014900     PERFORM 100-OPEN-FILES THRU 100-EXIT.
015000
015100     PERFORM 200-PROCESS-ONE-ROUTE THRU 200-EXIT
015200         UNTIL ROUTES-AT-EOF.
015300
015400     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
015500     DISPLAY 'RTERISK - ROUTES SCORED: ' WS-ROUTE-COUNT
015550             ' HIGH RISK SEEN: ' WS-HIGH-RISK-FLAG
015560             ' TRACE LINES: ' WS-TRACE-LINE-COUNT.
015600     GOBACK.
015700
015800 050-INITIALIZE.
015900     MOVE SPACES TO WS-BREAKDOWN-FLAT.
016000     MOVE 0      TO WS-ROUTE-COUNT.
016100 050-EXIT.
016200     EXIT.
016300
016400 100-OPEN-FILES.
016500     OPEN INPUT  ROUTES-FILE.
016600     IF NOT ROUTES-OK
016700         DISPLAY 'RTERISK - ERROR OPENING ROUTES INPUT. RC: '
016800                  WS-ROUTES-STATUS
016900         MOVE 16 TO RETURN-CODE
017000         MOVE 'Y' TO WS-ROUTES-EOF-SW
017100         GO TO 100-EXIT
017200     END-IF.
017300
017400     OPEN OUTPUT SCORED-FILE.
017500     IF NOT SCORED-OK
017600         DISPLAY 'RTERISK - ERROR OPENING WORK1 OUTPUT. RC: '
017700                  WS-SCORED-STATUS
017800         MOVE 16 TO RETURN-CODE
017900         MOVE 'Y' TO WS-ROUTES-EOF-SW
018000     END-IF.
018100 100-EXIT.
018200     EXIT.
018300
018400 200-PROCESS-ONE-ROUTE.
018500     PERFORM 210-READ-ROUTE-HEADER THRU 210-EXIT.
018600     IF NOT ROUTES-AT-EOF
018700         ADD 1 TO WS-ROUTE-COUNT
018800         PERFORM 220-SKIP-COORD-LINES THRU 220-EXIT
018900         PERFORM 300-SCORE-ROUTE THRU 300-EXIT
019000         PERFORM 390-WRITE-SCORED-RECORD THRU 390-EXIT
019100     END-IF.
019200 200-EXIT.
019300     EXIT.
019400
019500 210-READ-ROUTE-HEADER.
019600     READ ROUTES-FILE INTO RTE-CANDIDATE-HDR
019700         AT END
019800             SET ROUTES-AT-EOF TO TRUE
019900         NOT AT END
020000             CONTINUE
020100     END-READ.
020200 210-EXIT.
020300     EXIT.
020400
020500*    THE COORDINATE LINES BELONGING TO THIS ROUTE ARE NOT
020600*    NEEDED BY THE RISK ENGINE -- THEY MUST STILL BE READ SO
020700*    THE FILE POSITION REACHES THE NEXT ROUTE'S HEADER LINE.
020800 220-SKIP-COORD-LINES.
020900     MOVE RTE-COORD-COUNT TO WS-COORD-SKIP.
021000     MOVE ZERO            TO WS-COORD-DONE.
021100     PERFORM 225-SKIP-ONE-COORD-LINE THRU 225-EXIT
021200         UNTIL WS-COORD-DONE NOT LESS THAN WS-COORD-SKIP.
021300 220-EXIT.
021400     EXIT.
021500
021600*    ONE COORDINATE LINE PER CALL -- KEPT AS ITS OWN PARAGRAPH
021700*    SO THE AT-END TEST CAN SET THE EOF SWITCH AND STILL LET
021800*    THE LOOP CONTROL IN 220 ABOVE NOTICE AND FALL OUT (CR-0561).
021900 225-SKIP-ONE-COORD-LINE.
022000     READ ROUTES-FILE INTO RTE-CANDIDATE-COORD
022100         AT END
022200             SET ROUTES-AT-EOF TO TRUE
022300             MOVE WS-COORD-SKIP TO WS-COORD-DONE
022400         NOT AT END
022500             ADD 1 TO WS-COORD-DONE
022600     END-READ.
022700 225-EXIT.
022800     EXIT.
022900
023000 300-SCORE-ROUTE.
023100     MOVE 0      TO WS-BREAKDOWN-COUNT.
023200     MOVE SPACES TO WS-BREAKDOWN-FLAT.
023300     MOVE 'N'    TO WS-NIGHT-FLAG.
023400     MOVE 'N'    TO WS-EVENING-FLAG.
023500
023600     ADD 1 TO WS-BREAKDOWN-COUNT.
023700     MOVE 'Crime Zone'         TO BRK-FACTOR(WS-BREAKDOWN-COUNT).
023800     MOVE 20.00                TO BRK-IMPACT(WS-BREAKDOWN-COUNT).
023900     MOVE 20.00                TO WS-RISK-SCORE.
024000
024100     IF RTE-DEPART-TIME NOT = SPACES
024200         PERFORM 310-PARSE-DEPART-TIME THRU 310-EXIT
024300         PERFORM 320-ADD-NIGHT-EVENING-RISK THRU 320-EXIT
024400     END-IF.
024500
024600     PERFORM 340-CLASSIFY-RISK-LEVEL THRU 340-EXIT.
024700     PERFORM 360-TRACE-BREAKDOWN THRU 360-EXIT.
024800 300-EXIT.
024900     EXIT.
025000
025100 310-PARSE-DEPART-TIME.
025200     MOVE RTE-DEPART-TIME TO WS-TIME-RAW.
025300     COMPUTE WS-TIME-MINUTES =
025400             (WS-TIME-HH * 60) + WS-TIME-MM.
025500 310-EXIT.
025600     EXIT.
025700
025800*    LATE NIGHT -- STRICTLY AFTER 23:00 (1380) OR STRICTLY
025900*    BEFORE 04:00 (240).  OTHERWISE, EVENING IF STRICTLY AFTER
026000*    20:00 (1200) -- THIS CATCHES EXACTLY 23:00 AS EVENING.
026100 320-ADD-NIGHT-EVENING-RISK.
026200     IF WS-TIME-MINUTES > 1380 OR WS-TIME-MINUTES < 240
026300         SET WS-IS-NIGHT TO TRUE
026400         ADD 1 TO WS-BREAKDOWN-COUNT
026500         MOVE 'Late Night Multiplier'
026600                             TO BRK-FACTOR(WS-BREAKDOWN-COUNT)
026700         MOVE 20.00          TO BRK-IMPACT(WS-BREAKDOWN-COUNT)
026800         ADD  20.00          TO WS-RISK-SCORE
026900     ELSE
027000         IF WS-TIME-MINUTES > 1200
027100             SET WS-IS-EVENING TO TRUE
027200             ADD 1 TO WS-BREAKDOWN-COUNT
027300             MOVE 'Evening Risk Multiplier'
027400                             TO BRK-FACTOR(WS-BREAKDOWN-COUNT)
027500             MOVE 10.00      TO BRK-IMPACT(WS-BREAKDOWN-COUNT)
027600             ADD  10.00      TO WS-RISK-SCORE
027700         END-IF
027800     END-IF.
027900 320-EXIT.
028000     EXIT.
028100
028200*    >= 40 HIGH, ELSE >= 25 MODERATE, ELSE LOW.  SEE RISK
028300*    LEVEL RULE -- 91-6 UNDERWRITING MEMO.
028400 340-CLASSIFY-RISK-LEVEL.
028500     IF WS-RISK-SCORE >= 40.00
028600         MOVE 'HIGH'     TO WS-RISK-LEVEL
028650         SET WS-HIGH-RISK-SEEN TO TRUE
028700     ELSE
028800         IF WS-RISK-SCORE >= 25.00
028900             MOVE 'MODERATE' TO WS-RISK-LEVEL
029000         ELSE
029100             MOVE 'LOW'      TO WS-RISK-LEVEL
029200         END-IF
029300     END-IF.
029400 340-EXIT.
029500     EXIT.
029600
029700*    TRACED FOR THE RATE-REVIEW DESK -- NOT CARRIED TO ANY
029800*    OUTPUT FILE.  QUIET UNLESS UPSI-0 IS ON (CR-0561).
029900 360-TRACE-BREAKDOWN.
030000     IF TRACE-SWITCH-ON
030100         DISPLAY 'RTERISK - ' RTE-ROUTE-ID ' SCORE '
030200                  WS-RISK-SCORE ' LEVEL ' WS-RISK-LEVEL
030250         DISPLAY 'RTERISK - SCORE AREA ' WS-SCORE-FIELDS-FLAT
030260         ADD 1 TO WS-TRACE-LINE-COUNT
030300         MOVE 1 TO I
030400         PERFORM 365-TRACE-ONE-FACTOR THRU 365-EXIT
030500                 UNTIL I > WS-BREAKDOWN-COUNT
030600     END-IF.
030700 360-EXIT.
030800     EXIT.
030900
031000 365-TRACE-ONE-FACTOR.
031100     DISPLAY '    ' BRK-FACTOR(I) ' ' BRK-IMPACT(I).
031150     ADD 1 TO WS-TRACE-LINE-COUNT.
031200     ADD 1 TO I.
031300 365-EXIT.
031400     EXIT.
031500
031600 390-WRITE-SCORED-RECORD.
031700     MOVE RTE-ROUTE-ID       TO WRK-ROUTE-ID.
031800     MOVE WS-RISK-SCORE      TO WRK-RISK-SCORE.
031900     MOVE WS-RISK-LEVEL      TO WRK-RISK-LEVEL.
032000     MOVE RTE-DURATION-MIN   TO WRK-DURATION-MIN.
032100     MOVE WS-NIGHT-FLAG      TO WRK-NIGHT-FLAG.
032200     MOVE WS-EVENING-FLAG    TO WRK-EVENING-FLAG.
032300     MOVE RTE-COORD-COUNT    TO WRK-COORD-COUNT.
032400     WRITE WRK-SCORED-REC.
032500 390-EXIT.
032600     EXIT.
032700
032800 800-CLOSE-FILES.
032900     CLOSE ROUTES-FILE SCORED-FILE.
033000 800-EXIT.
033100     EXIT.
