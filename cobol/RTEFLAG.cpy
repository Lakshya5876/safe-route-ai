000100******************************************************************
000200*    RTEFLAG  --  WORK2 DEDUP-FLAG RECORD
000300*    INTERMEDIATE WORK FILE -- WRITTEN BY RTEDEDUP, READ BY
000400*    RTEDESC.  ONE RECORD PER ORIGINAL CANDIDATE, IN ORIGINAL
000500*    ARRIVAL ORDER, CARRYING THE OUTCOME OF THE PAIRWISE
000600*    DUPLICATE COMPARISON.
000700*        CL*03  03/01/88  TKB  ORIGINAL COPY MEMBER
000800******************************************************************
000900 01  FLG-DEDUP-REC.
001000     05  FLG-ROUTE-ID                PIC X(08).
001100     05  FLG-DUPLICATE-FLAG           PIC X(01).
001200         88  FLG-IS-DUPLICATE                 VALUE 'Y'.
001300     05  FILLER                       PIC X(11).
