000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  RTEDEDUP
000600*
000700* AUTHOR :  D. STOUT
000800*
000900* STEP 2 OF THE ROUTE SAFETY RATING BATCH.  RE-READS THE ROUTES
001000* FILE FOR ITS COORDINATE LINES AND THE WORK1 SCORED-ROUTE FILE
001100* WRITTEN BY RTERISK, THEN COMPARES EVERY PAIR OF CANDIDATE
001200* ROUTES FOR THE SAME TRIP.  TWO ROUTES ARE CONSIDERED THE SAME
001300* PHYSICAL ROAD IF 50 EVENLY SPACED SAMPLE POINTS ALONG EACH
001400* ROUTE AVERAGE LESS THAN 50 METRES APART.  OF A DUPLICATE PAIR
001500* THE LOWER-SCORING ROUTE SURVIVES (TIES KEEP THE EARLIER ONE).
001600* WRITES THE WORK2 DEDUP-FLAG FILE PICKED UP BY RTEDESC.
001700*
001800* THIS SHOP HAD NO MATH LIBRARY ON THE 370 WHEN THIS WAS WRITTEN
001900* -- SEE PARAGRAPHS 460 THROUGH 465 BELOW, WHICH RE-DERIVE SINE,
002000* COSINE, SQUARE ROOT AND ARCTANGENT FROM ORDINARY ARITHMETIC.
002100* A GOOD CASE FOR DEBUGGING LAB - INDEED
002200****************************************************************
002300*
002400* GREAT-CIRCLE DISTANCE BETWEEN TWO SAMPLE POINTS USES THE USUAL
002500* HAVERSINE FORM, EARTH RADIUS 6,371,000 METRES:
002600*     A = SIN**2(DLAT/2) + COS(LAT1)*COS(LAT2)*SIN**2(DLNG/2)
002700*     D = R * 2 * ATAN2( SQRT(A), SQRT(1-A) )
002800*
002900****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    RTEDEDUP.
003200 AUTHOR.        D. STOUT.
003300 INSTALLATION.  SYSTEMS GROUP - CORPORATE IT.
003400 DATE-WRITTEN.  04/02/88.
003500 DATE-COMPILED.
003600 SECURITY.      NON-CONFIDENTIAL.
003700****************************************************************
003800*                     C H A N G E   L O G
003900****************************************************************
004000* 04/02/88  DRS  ---     ORIGINAL PROGRAM - SAM3ABND CUSTOMER
004100*                        UPDATE SHELL ADAPTED AS THE ROUTE
004200*                        DUPLICATE-ROUTE COMPARISON STEP.
004300* 06/02/88  DRS  CR-0041 FIRST WORKING HAVERSINE APPROXIMATION,
004400*                        10-TERM SINE/COSINE SERIES.
004500* 11/19/88  WLT  CR-0077 SQRT PARAGRAPH CONVERTED FROM A FIXED
004600*                        8 NEWTON PASSES TO A 20-PASS LOOP AFTER
004700*                        A ZERO-LENGTH ROUTE CAUSED A BAD ROOT.
004800* 04/05/89  DRS  CR-0110 ADDED THE "STOP COMPARING I" RULE SO A
004900*                        ROUTE DROPPED AS A DUPLICATE IS NOT
005000*                        COMPARED AGAINST THE REMAINING ROUTES.
005100* 09/12/90  MFK  CR-0188 SAMPLE COUNT FIXED AT 50 POINTS PER
005200*                        ROUTE PER UNDERWRITING MEMO 90-2.
005300* 02/27/91  WLT  CR-0203 AVERAGE-DEVIATION THRESHOLD SET TO
005400*                        50 METRES, WAS A PER-SHOP CONSTANT.
005500* 07/08/92  MFK  CR-0255 TIE-BREAK CORRECTED TO KEEP THE EARLIER
005600*                        ROUTE, NOT THE LOWER ROUTE-ID.
005700* 01/14/94  DRS  CR-0301 FILE STATUS CHECKS ADDED ON BOTH INPUT
005800*                        FILES AFTER THE TRANFILE INCIDENT.
005900* 10/03/95  WLT  CR-0340 ATAN2 RANGE-REDUCTION ADDED -- SERIES
006000*                        WAS DIVERGING ON ROUTES MORE THAN A
006100*                        QUARTER OF THE EARTH'S CIRCUMFERENCE
006200*                        APART.
006300* 08/19/97  MFK  CR-0388 SEQUENCE NUMBERS AND CHANGE TAGS ADDED
006400*                        FOR THE RTE SERIES REHOST.
006500* 12/02/98  WLT  Y2K-004 DATE-WRITTEN/CENTURY FIELDS REVIEWED --
006600*                        NO TWO-DIGIT YEAR STORAGE IN THIS
006700*                        PROGRAM, NO FURTHER CHANGE NEEDED.
006800* 03/30/99  MFK  Y2K-004 SIGNED OFF ON Y2K REVIEW ABOVE.
006900* 05/11/01  RGP  CR-0455 ROUTE TABLE MOVED FROM A 40-ENTRY TO AN
007000*                        80-ENTRY TABLE, SAME CHANGE AS RTERISK.
007100* 09/24/03  RGP  CR-0502 COORD TABLE WIDENED TO 200 POINTS PER
007200*                        ROUTE FOR THE METRO EXPANSION FEED.
007300* 06/15/06  KAB  CR-0561 PAIR-COMPARE TRACE ADDED, QUIET UNLESS
007400*                        UPSI-0 IS ON.
007410* 11/08/07  RGP  CR-0580 440-INTERPOLATE-POINT WAS USING THE
007420*                        0-BASED FLOOR INDEX DIRECTLY AS THE
007430*                        1-BASED TABLE SUBSCRIPT -- A TWO-POINT
007440*                        ROUTE NEVER REACHED ITS SECOND ENDPOINT
007450*                        AND EVERY OTHER SEGMENT WAS SAMPLED ONE
007460*                        POINT EARLY.  SUBSCRIPT IS NOW CONVERTED
007470*                        TO WS-SAMPLE-LOW-SUB BEFORE THE COORD
007480*                        TABLE IS TOUCHED.
007490* 11/08/07  RGP  CR-0581 ADDED THE CONVERTED-SUBSCRIPT ITEM ABOVE
007500*                        AND A PAIR-TRACE LINE COUNT AS STANDALONE
007510*                        ITEMS, AND A FLAT TRACE VIEW OF THE
007520*                        INTERPOLATION AREA.
007600****************************************************************
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER.              IBM-370.
007900 OBJECT-COMPUTER.              IBM-370.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM
008200     UPSI-0 ON STATUS IS TRACE-SWITCH-ON
008300            OFF STATUS IS TRACE-SWITCH-OFF.
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT ROUTES-FILE   ASSIGN TO ROUTESIN
008700         ORGANIZATION LINE SEQUENTIAL
008800         FILE STATUS  IS WS-ROUTES-STATUS.
008900
009000     SELECT SCORED-FILE   ASSIGN TO WORK1IN
009100         ORGANIZATION LINE SEQUENTIAL
009200         FILE STATUS  IS WS-SCORED-STATUS.
009300
009400     SELECT FLAG-FILE     ASSIGN TO WORK2OUT
009500         ORGANIZATION LINE SEQUENTIAL
009600         FILE STATUS  IS WS-FLAG-STATUS.
009700
009800****************************************************************
009900 DATA DIVISION.
010000 FILE SECTION.
010100
010200 FD  ROUTES-FILE
010300     RECORDING MODE IS F.
010400 COPY RTECAND.
010500
010600 FD  SCORED-FILE
010700     RECORDING MODE IS F.
010800 COPY RTESCOR.
010900
011000 FD  FLAG-FILE
011100     RECORDING MODE IS F.
011200 COPY RTEFLAG.
011300
011400****************************************************************
011500 WORKING-STORAGE SECTION.
011600****************************************************************
011700 01  WS-FILE-STATUSES.
011800     05  WS-ROUTES-STATUS            PIC X(02) VALUE SPACES.
011900         88  ROUTES-OK                         VALUE '00'.
012000         88  ROUTES-EOF                         VALUE '10'.
012100     05  WS-SCORED-STATUS            PIC X(02) VALUE SPACES.
012200         88  SCORED-OK                         VALUE '00'.
012300     05  WS-FLAG-STATUS              PIC X(02) VALUE SPACES.
012400         88  FLAG-OK                           VALUE '00'.
012500
012600 01  WS-SWITCHES.
012700     05  WS-ROUTES-EOF-SW            PIC X(01) VALUE 'N'.
012800         88  ROUTES-AT-EOF                     VALUE 'Y'.
012850
012860*    STANDALONE SCRATCH ITEMS -- NOT PART OF ANY GROUP (CR-0581).
012870     77  WS-SAMPLE-LOW-SUB            PIC S9(05) COMP-3 VALUE +0.
012880     77  WS-PAIR-TRACE-COUNT          PIC S9(05) COMP-3 VALUE +0.
012900
013000*    ONE ENTRY PER ROUTE HELD IN MEMORY FOR THE PAIRWISE PASS.
013100*    WS-MAX-ROUTES AND WS-MAX-COORDS MATCH THE LIMITS RTERISK
013200*    WAS RAISED TO UNDER CR-0455 / CR-0502 ABOVE.
013300 01  WS-ROUTE-TABLE.
013400     05  RT-ENTRY OCCURS 80 TIMES.
013500         10  RT-ROUTE-ID             PIC X(08).
013600         10  RT-RISK-SCORE           PIC S9(03)V99 COMP-3.
013700         10  RT-DUP-FLAG             PIC X(01).
013800             88  RT-IS-DUPLICATE              VALUE 'Y'.
013900         10  RT-COORD-COUNT          PIC S9(03)    COMP-3.
014000         10  RT-COORD OCCURS 200 TIMES.
014100             15  RT-LNG              PIC S9(03)V9(06) COMP-3.
014200             15  RT-LAT              PIC S9(02)V9(06) COMP-3.
014300
014400 01  WS-WORK-NUMBERS.
014500     05  WS-ROUTE-COUNT              PIC S9(07)  COMP-3 VALUE +0.
014600     05  WS-MAX-ROUTES               PIC S9(07)  COMP-3 VALUE +80.
014700     05  WS-I                        PIC S9(05)  COMP-3 VALUE +0.
014800     05  WS-J                        PIC S9(05)  COMP-3 VALUE +0.
014900     05  WS-K                        PIC S9(05)  COMP-3 VALUE +0.
015000     05  WS-PAIR-COUNT               PIC S9(07)  COMP-3 VALUE +0.
015100     05  WS-DUP-COUNT                PIC S9(07)  COMP-3 VALUE +0.
015200     05  WS-COORD-SKIP               PIC S9(05)  COMP   VALUE 0.
015300     05  WS-COORD-DONE               PIC S9(05)  COMP   VALUE 0.
015400
015500*    DEBUG DISPLAY OF THE PAIR UNDER TEST -- TWO ROUTE IDS VIEWED
015600*    EITHER SEPARATELY OR AS ONE 16-CHARACTER STRING (CR-0561).
015700 01  WS-ROUTE-PAIR-KEY.
015800     05  WS-PAIR-I-ID                PIC X(08).
015900     05  WS-PAIR-J-ID                PIC X(08).
016000 01  WS-ROUTE-PAIR-KEY-FLAT REDEFINES WS-ROUTE-PAIR-KEY
016100                                      PIC X(16).
016200
016300*    SAMPLING AND DISTANCE WORK AREA.
016400 01  WS-SAMPLE-FIELDS.
016500     05  WS-SAMPLE-T                 PIC S9(03)V9(09) COMP-3.
016600     05  WS-SAMPLE-IDX                PIC S9(05)V9(09) COMP-3.
016700     05  WS-SAMPLE-LOW                PIC S9(05)       COMP-3.
016800     05  WS-SAMPLE-FRAC               PIC S9(03)V9(09) COMP-3.
016900     05  WS-PT-I-LNG                 PIC S9(03)V9(09) COMP-3.
017000     05  WS-PT-I-LAT                 PIC S9(03)V9(09) COMP-3.
017100     05  WS-PT-J-LNG                 PIC S9(03)V9(09) COMP-3.
017200     05  WS-PT-J-LAT                 PIC S9(03)V9(09) COMP-3.
017300     05  WS-HAV-DISTANCE              PIC S9(07)V9(04) COMP-3.
017400     05  WS-DEV-TOTAL                 PIC S9(09)V9(04) COMP-3.
017500     05  WS-AVG-DEVIATION             PIC S9(07)V9(04) COMP-3.
017600     05  WS-COS-LAT-I                 PIC S9(01)V9(09) COMP-3.
017700     05  WS-COS-LAT-J                 PIC S9(01)V9(09) COMP-3.
017800     05  WS-HAV-A                     PIC S9(01)V9(09) COMP-3.
017900     05  WS-HAV-SQRT-A                PIC S9(01)V9(09) COMP-3.
018000     05  WS-HAV-SQRT-1A               PIC S9(01)V9(09) COMP-3.
018100
018200*    ALTERNATE INTEGER-ONLY VIEW OF THE AVERAGE DEVIATION, USED
018300*    ONLY FOR A QUICK WHOLE-METRE TRACE LINE (CR-0561).
018400 01  WS-AVG-DEVIATION-AREA.
018500     05  WS-AVG-DEV-WHOLE             PIC S9(07) COMP-3.
018600 01  WS-AVG-DEV-ALT REDEFINES WS-AVG-DEVIATION-AREA
018700                                      PIC S9(07) COMP-3.
018800
018900*    INTERPOLATION INPUT/OUTPUT -- WHICH ROUTE, WHICH SAMPLE,
019000*    AND THE RESULTING POINT.
019100 01  WS-INTERP-FIELDS.
019200     05  WS-INTERP-ROUTE              PIC S9(05)       COMP-3.
019300     05  WS-INTERP-T                  PIC S9(03)V9(09) COMP-3.
019400     05  WS-INTERP-LNG                PIC S9(03)V9(09) COMP-3.
019500     05  WS-INTERP-LAT                PIC S9(03)V9(09) COMP-3.
019520 01  WS-INTERP-FIELDS-FLAT REDEFINES WS-INTERP-FIELDS
019540                                      PIC X(24).
019600
019700*    GENERAL-PURPOSE MATH SCRATCH -- SHARED BY THE SINE, COSINE,
019800*    SQUARE-ROOT AND ARCTANGENT PARAGRAPHS BELOW.  EACH MATH
019900*    PARAGRAPH IS CALLED, ITS RESULT READ, AND THE SCRATCH IS
020000*    OVERLAID BY THE NEXT CALL -- RESULTS ARE NEVER HELD ACROSS
020100*    TWO MATH CALLS.
020200 01  WS-MATH-FIELDS.
020300     05  WS-MATH-X                    PIC S9(03)V9(09) COMP-3.
020400     05  WS-MATH-R                    PIC S9(03)V9(09) COMP-3.
020500     05  WS-MATH-TERM                 PIC S9(03)V9(09) COMP-3.
020600     05  WS-SQRT-GUESS                PIC S9(03)V9(09) COMP-3.
020700     05  WS-SQRT-ITER                 PIC S9(03)       COMP-3.
020800     05  WS-ATAN2-Y                   PIC S9(03)V9(09) COMP-3.
020900     05  WS-ATAN2-X                   PIC S9(03)V9(09) COMP-3.
021000     05  WS-ATAN2-Z                   PIC S9(03)V9(09) COMP-3.
021100     05  WS-ATAN2-RECIP               PIC S9(01) VALUE 0.
021200         88  ATAN2-NEEDS-RECIPROCAL         VALUE 1.
021300
021400*    DEGREES-TO-RADIANS CONSTANT AND PI, USED THROUGHOUT THE
021500*    HAVERSINE CALCULATION.
021600 01  WS-CONSTANTS.
021700     05  WS-PI                        PIC S9(01)V9(09) COMP-3
021800                                       VALUE 3.141592654.
021900     05  WS-DEG-TO-RAD                PIC S9(01)V9(09) COMP-3
022000                                       VALUE 0.017453293.
022100     05  WS-EARTH-RADIUS-M             PIC S9(07)    COMP-3
022200                                       VALUE 6371000.
022300     05  WS-DUP-THRESHOLD-M            PIC S9(03)V99 COMP-3
022400                                       VALUE 50.00.
022500     05  WS-SAMPLE-POINTS              PIC S9(03)    COMP-3
022600                                       VALUE 50.
022700
022800****************************************************************
022900 PROCEDURE DIVISION.
023000****************************************************************
023100 000-MAIN.
023200     PERFORM 050-INITIALIZE      THRU 050-EXIT.
023300     PERFORM 100-OPEN-FILES      THRU 100-EXIT.
023400     PERFORM 200-LOAD-ROUTE-TABLE THRU 200-EXIT
023500             UNTIL ROUTES-AT-EOF.
023600     PERFORM 400-COMPARE-ALL-PAIRS THRU 400-EXIT.
023700     PERFORM 700-WRITE-FLAG-RECORDS THRU 700-EXIT.
023800     PERFORM 800-CLOSE-FILES     THRU 800-EXIT.
023900     DISPLAY 'RTEDEDUP - ROUTES COMPARED: ' WS-ROUTE-COUNT
024000             ' PAIRS TESTED: ' WS-PAIR-COUNT
024100             ' DUPLICATES MARKED: ' WS-DUP-COUNT
024150             ' TRACE LINES: ' WS-PAIR-TRACE-COUNT.
024200     GOBACK.
024300
024400 050-INITIALIZE.
024500     MOVE 0      TO WS-ROUTE-COUNT.
024600     MOVE 0      TO WS-PAIR-COUNT.
024700     MOVE 0      TO WS-DUP-COUNT.
024800     MOVE 'N'    TO WS-ROUTES-EOF-SW.
024900 050-EXIT.
025000     EXIT.
025100
025200 100-OPEN-FILES.
025300     OPEN INPUT  ROUTES-FILE
025400                 SCORED-FILE
025500          OUTPUT FLAG-FILE.
025600     IF NOT ROUTES-OK
025700         DISPLAY 'RTEDEDUP - ERROR OPENING ROUTES FILE. RC: '
025800                 WS-ROUTES-STATUS
025900         MOVE 16 TO RETURN-CODE
026000         SET ROUTES-AT-EOF TO TRUE
026100         GO TO 100-EXIT
026200     END-IF.
026300     IF NOT SCORED-OK
026400         DISPLAY 'RTEDEDUP - ERROR OPENING WORK1 FILE. RC: '
026500                 WS-SCORED-STATUS
026600         MOVE 16 TO RETURN-CODE
026700         SET ROUTES-AT-EOF TO TRUE
026800     END-IF.
026900     IF NOT FLAG-OK
027000         DISPLAY 'RTEDEDUP - ERROR OPENING WORK2 FILE. RC: '
027100                 WS-FLAG-STATUS
027200         MOVE 16 TO RETURN-CODE
027300         SET ROUTES-AT-EOF TO TRUE
027400     END-IF.
027500 100-EXIT.
027600     EXIT.
027700
027800*    LOADS ONE ROUTE'S HEADER, COORDINATES AND WORK1 SCORE INTO
027900*    THE NEXT FREE ENTRY OF WS-ROUTE-TABLE.  THE THREE FILES ARE
028000*    READ IN LOCK STEP -- RTERISK WROTE EXACTLY ONE WORK1 RECORD
028100*    PER ROUTE IN THE SAME ORDER IT READ ROUTES (CR-0301).
028200 200-LOAD-ROUTE-TABLE.
028300     PERFORM 210-READ-ROUTE-HEADER THRU 210-EXIT.
028400     IF NOT ROUTES-AT-EOF
028500         ADD 1 TO WS-ROUTE-COUNT
028600         MOVE RTE-ROUTE-ID    TO RT-ROUTE-ID(WS-ROUTE-COUNT)
028700         MOVE RTE-COORD-COUNT TO RT-COORD-COUNT(WS-ROUTE-COUNT)
028800         MOVE 'N'             TO RT-DUP-FLAG(WS-ROUTE-COUNT)
028900         PERFORM 220-READ-ROUTE-COORDS THRU 220-EXIT
029000         PERFORM 230-READ-SCORED-RECORD THRU 230-EXIT
029100     END-IF.
029200 200-EXIT.
029300     EXIT.
029400
029500 210-READ-ROUTE-HEADER.
029600     READ ROUTES-FILE INTO RTE-CANDIDATE-HDR
029700         AT END
029800             SET ROUTES-AT-EOF TO TRUE
029900         NOT AT END
030000             CONTINUE
030100     END-READ.
030200 210-EXIT.
030300     EXIT.
030400
030500 220-READ-ROUTE-COORDS.
030600     MOVE RT-COORD-COUNT(WS-ROUTE-COUNT) TO WS-COORD-SKIP.
030700     MOVE ZERO TO WS-COORD-DONE.
030800     PERFORM 225-READ-ONE-COORD-LINE THRU 225-EXIT
030900             UNTIL WS-COORD-DONE NOT LESS THAN WS-COORD-SKIP.
031000 220-EXIT.
031100     EXIT.
031200
031300 225-READ-ONE-COORD-LINE.
031400     ADD 1 TO WS-COORD-DONE.
031500     READ ROUTES-FILE INTO RTE-CANDIDATE-COORD
031600         AT END
031700             SET ROUTES-AT-EOF TO TRUE
031800             MOVE WS-COORD-SKIP TO WS-COORD-DONE
031900         NOT AT END
032000             IF WS-COORD-DONE NOT > 200
032100                 MOVE RTE-COORD-LNG
032200                     TO RT-LNG(WS-ROUTE-COUNT WS-COORD-DONE)
032300                 MOVE RTE-COORD-LAT
032400                     TO RT-LAT(WS-ROUTE-COUNT WS-COORD-DONE)
032500             END-IF
032600     END-READ.
032700 225-EXIT.
032800     EXIT.
032900
033000 230-READ-SCORED-RECORD.
033100     READ SCORED-FILE INTO WRK-SCORED-REC
033200         AT END
033300             SET ROUTES-AT-EOF TO TRUE
033400         NOT AT END
033500             MOVE WRK-RISK-SCORE TO RT-RISK-SCORE(WS-ROUTE-COUNT)
033600     END-READ.
033700 230-EXIT.
033800     EXIT.
033900
034000*    COMPARES EVERY ROUTE I AGAINST EVERY LATER ROUTE J.  ONCE
034100*    ROUTE I IS ITSELF MARKED A DUPLICATE THE INNER LOOP STOPS
034200*    -- A ROUTE DROPPED AS A DUPLICATE IS NOT COMPARED FURTHER
034300*    (CR-0110).
034400 400-COMPARE-ALL-PAIRS.
034500     MOVE 1 TO WS-I.
034600     PERFORM 405-COMPARE-ONE-ROUTE THRU 405-EXIT
034700             UNTIL WS-I > WS-ROUTE-COUNT.
034800 400-EXIT.
034900     EXIT.
035000
035100 405-COMPARE-ONE-ROUTE.
035200     IF NOT RT-IS-DUPLICATE(WS-I)
035300         AND RT-COORD-COUNT(WS-I) NOT < 2
035400         COMPUTE WS-J = WS-I + 1
035500         PERFORM 410-COMPARE-ROUTE-PAIR THRU 410-EXIT
035600                 UNTIL WS-J > WS-ROUTE-COUNT
035700                    OR RT-IS-DUPLICATE(WS-I)
035800     END-IF.
035900     ADD 1 TO WS-I.
036000 405-EXIT.
036100     EXIT.
036200
036300 410-COMPARE-ROUTE-PAIR.
036400     IF NOT RT-IS-DUPLICATE(WS-J)
036500         AND RT-COORD-COUNT(WS-J) NOT < 2
036600         ADD 1 TO WS-PAIR-COUNT
036700         MOVE RT-ROUTE-ID(WS-I) TO WS-PAIR-I-ID
036800         MOVE RT-ROUTE-ID(WS-J) TO WS-PAIR-J-ID
036900         PERFORM 415-SAMPLE-ROUTE-PAIR THRU 415-EXIT
037000         IF TRACE-SWITCH-ON
037100             MOVE WS-AVG-DEVIATION TO WS-AVG-DEV-WHOLE
037200             DISPLAY 'RTEDEDUP - ' WS-ROUTE-PAIR-KEY-FLAT
037300                     ' AVG DEV (M) ' WS-AVG-DEV-WHOLE
037350             ADD 1 TO WS-PAIR-TRACE-COUNT
037400         END-IF
037500         IF WS-AVG-DEVIATION < WS-DUP-THRESHOLD-M
037600             PERFORM 480-MARK-DUPLICATE THRU 480-EXIT
037700         END-IF
037800     END-IF.
037900     ADD 1 TO WS-J.
038000 410-EXIT.
038100     EXIT.
038200
038300*    WALKS 50 EVENLY SPACED SAMPLE POINTS ALONG EACH ROUTE AND
038400*    AVERAGES THE HAVERSINE DISTANCE BETWEEN THE MATCHING PAIR
038500*    OF POINTS (CR-0188).
038600 415-SAMPLE-ROUTE-PAIR.
038700     MOVE 0 TO WS-DEV-TOTAL.
038800     MOVE 0 TO WS-K.
038900     PERFORM 420-SAMPLE-ONE-POINT-PAIR THRU 420-EXIT
039000             UNTIL WS-K NOT < WS-SAMPLE-POINTS.
039100     COMPUTE WS-AVG-DEVIATION = WS-DEV-TOTAL / WS-SAMPLE-POINTS.
039200 415-EXIT.
039300     EXIT.
039400
039500 420-SAMPLE-ONE-POINT-PAIR.
039600     COMPUTE WS-SAMPLE-T = WS-K / (WS-SAMPLE-POINTS - 1).
039700     MOVE WS-I      TO WS-INTERP-ROUTE.
039800     MOVE WS-SAMPLE-T TO WS-INTERP-T.
039900     PERFORM 440-INTERPOLATE-POINT THRU 440-EXIT.
040000     MOVE WS-INTERP-LNG TO WS-PT-I-LNG.
040100     MOVE WS-INTERP-LAT TO WS-PT-I-LAT.
040200     MOVE WS-J      TO WS-INTERP-ROUTE.
040300     PERFORM 440-INTERPOLATE-POINT THRU 440-EXIT.
040400     MOVE WS-INTERP-LNG TO WS-PT-J-LNG.
040500     MOVE WS-INTERP-LAT TO WS-PT-J-LAT.
040600     PERFORM 470-HAVERSINE-DISTANCE THRU 470-EXIT.
040700     ADD WS-HAV-DISTANCE TO WS-DEV-TOTAL.
040800     ADD 1 TO WS-K.
040900 420-EXIT.
041000     EXIT.
041100
041200*    LINEAR INTERPOLATION OF ROUTE WS-INTERP-ROUTE AT PARAMETER
041300*    WS-INTERP-T (0 THRU 1) ALONG ITS COORDINATE LIST.  WS-SAMPLE-LOW
041320*    IS THE 0-BASED FLOOR OF THE SAMPLE INDEX, CLAMPED TO THE RANGE
041340*    0 THRU (COORD COUNT - 2); WS-SAMPLE-LOW-SUB CONVERTS THAT TO THE
041360*    1-BASED COORD TABLE SUBSCRIPT THE TWO MOVES BELOW ACTUALLY USE
041380*    (CR-0580 -- THE OLD CODE SUBSCRIPTED THE TABLE WITH THE 0-BASED
041390*    VALUE DIRECTLY AND NEVER REACHED THE LAST POINT ON THE ROUTE).
041400 440-INTERPOLATE-POINT.
041500     COMPUTE WS-SAMPLE-IDX =
041600             WS-INTERP-T * (RT-COORD-COUNT(WS-INTERP-ROUTE) - 1).
041700     MOVE WS-SAMPLE-IDX TO WS-SAMPLE-LOW.
041800     IF WS-SAMPLE-LOW > RT-COORD-COUNT(WS-INTERP-ROUTE) - 2
041900         COMPUTE WS-SAMPLE-LOW =
042000                 RT-COORD-COUNT(WS-INTERP-ROUTE) - 2
042100     END-IF.
042200     IF WS-SAMPLE-LOW < 0
042300         MOVE 0 TO WS-SAMPLE-LOW
042400     END-IF.
042500     COMPUTE WS-SAMPLE-FRAC = WS-SAMPLE-IDX - WS-SAMPLE-LOW.
042520     COMPUTE WS-SAMPLE-LOW-SUB = WS-SAMPLE-LOW + 1.
042600     COMPUTE WS-INTERP-LNG =
042700         RT-LNG(WS-INTERP-ROUTE WS-SAMPLE-LOW-SUB) +
042800         (WS-SAMPLE-FRAC *
042900             (RT-LNG(WS-INTERP-ROUTE WS-SAMPLE-LOW-SUB + 1) -
043000              RT-LNG(WS-INTERP-ROUTE WS-SAMPLE-LOW-SUB))).
043100     COMPUTE WS-INTERP-LAT =
043200         RT-LAT(WS-INTERP-ROUTE WS-SAMPLE-LOW-SUB) +
043300         (WS-SAMPLE-FRAC *
043400             (RT-LAT(WS-INTERP-ROUTE WS-SAMPLE-LOW-SUB + 1) -
043500              RT-LAT(WS-INTERP-ROUTE WS-SAMPLE-LOW-SUB))).
043550     IF TRACE-SWITCH-ON
043560         DISPLAY 'RTEDEDUP - INTERP ' WS-INTERP-FIELDS-FLAT
043570     END-IF.
043600 440-EXIT.
043700     EXIT.
043800
043900*    HAVERSINE GREAT-CIRCLE DISTANCE, METRES, BETWEEN
044000*    (WS-PT-I-LNG,WS-PT-I-LAT) AND (WS-PT-J-LNG,WS-PT-J-LAT).  SEE
044100*    THE CHANGE LOG FOR WHY THIS IS BUILT OUT OF THE SINE, COSINE,
044200*    SQUARE-ROOT AND ARCTANGENT PARAGRAPHS THAT FOLLOW.
044300 470-HAVERSINE-DISTANCE.
044400     COMPUTE WS-MATH-X =
044500             (WS-PT-J-LAT - WS-PT-I-LAT) / 2 * WS-DEG-TO-RAD.
044600     PERFORM 460-COMPUTE-SIN THRU 460-EXIT.
044700     COMPUTE WS-HAV-A = WS-MATH-R * WS-MATH-R.
044800
044900     COMPUTE WS-MATH-X = WS-PT-I-LAT * WS-DEG-TO-RAD.
045000     PERFORM 461-COMPUTE-COS THRU 461-EXIT.
045100     MOVE WS-MATH-R TO WS-COS-LAT-I.
045200
045300     COMPUTE WS-MATH-X = WS-PT-J-LAT * WS-DEG-TO-RAD.
045400     PERFORM 461-COMPUTE-COS THRU 461-EXIT.
045500     MOVE WS-MATH-R TO WS-COS-LAT-J.
045600
045700     COMPUTE WS-MATH-X =
045800             (WS-PT-J-LNG - WS-PT-I-LNG) / 2 * WS-DEG-TO-RAD.
045900     PERFORM 460-COMPUTE-SIN THRU 460-EXIT.
046000     COMPUTE WS-HAV-A = WS-HAV-A +
046100             (WS-MATH-R * WS-MATH-R * WS-COS-LAT-I * WS-COS-LAT-J).
046200
046300     MOVE WS-HAV-A TO WS-MATH-X.
046400     PERFORM 462-COMPUTE-SQRT THRU 462-EXIT.
046500     MOVE WS-MATH-R TO WS-HAV-SQRT-A.
046600
046700     COMPUTE WS-MATH-X = 1 - WS-HAV-A.
046800     PERFORM 462-COMPUTE-SQRT THRU 462-EXIT.
046900     MOVE WS-MATH-R TO WS-HAV-SQRT-1A.
047000
047100     MOVE WS-HAV-SQRT-A   TO WS-ATAN2-Y.
047200     MOVE WS-HAV-SQRT-1A  TO WS-ATAN2-X.
047300     PERFORM 464-COMPUTE-ATAN2 THRU 464-EXIT.
047400     COMPUTE WS-HAV-DISTANCE =
047500             WS-EARTH-RADIUS-M * 2 * WS-MATH-R.
047600 470-EXIT.
047700     EXIT.
047800
047900*    SINE BY TAYLOR SERIES, SEVEN TERMS -- GOOD FOR ANY X IN THE
048000*    RANGE THIS PROGRAM EVER CALLS IT WITH (+/- ONE HALF-CIRCLE).
048100 460-COMPUTE-SIN.
048200     COMPUTE WS-MATH-R =
048300         WS-MATH-X
048400         - (WS-MATH-X ** 3  /            6)
048500         + (WS-MATH-X ** 5  /          120)
048600         - (WS-MATH-X ** 7  /         5040)
048700         + (WS-MATH-X ** 9  /       362880)
048800         - (WS-MATH-X ** 11 /     39916800)
048900         + (WS-MATH-X ** 13 /   6227020800).
049000 460-EXIT.
049100     EXIT.
049200
049300*    COSINE BY TAYLOR SERIES, SEVEN TERMS -- SAME RANGE AS 460.
049400 461-COMPUTE-COS.
049500     COMPUTE WS-MATH-R =
049600         1
049700         - (WS-MATH-X ** 2  /            2)
049800         + (WS-MATH-X ** 4  /           24)
049900         - (WS-MATH-X ** 6  /          720)
050000         + (WS-MATH-X ** 8  /        40320)
050100         - (WS-MATH-X ** 10 /      3628800)
050200         + (WS-MATH-X ** 12 /    479001600).
050300 461-EXIT.
050400     EXIT.
050500
050600*    SQUARE ROOT BY NEWTON'S METHOD, 20 PASSES -- RAISED FROM 8
050700*    PASSES UNDER CR-0077 AFTER A ZERO-LENGTH ROUTE GAVE A BAD
050800*    ROOT ON THE FIRST FEW PASSES.
050900 462-COMPUTE-SQRT.
051000     IF WS-MATH-X NOT > 0
051100         MOVE 0 TO WS-MATH-R
051200     ELSE
051300         MOVE WS-MATH-X TO WS-SQRT-GUESS
051400         MOVE 0 TO WS-SQRT-ITER
051500         PERFORM 463-SQRT-ONE-PASS THRU 463-EXIT
051600                 UNTIL WS-SQRT-ITER > 20
051700         MOVE WS-SQRT-GUESS TO WS-MATH-R
051800     END-IF.
051900 462-EXIT.
052000     EXIT.
052100
052200 463-SQRT-ONE-PASS.
052300     COMPUTE WS-SQRT-GUESS ROUNDED =
052400             (WS-SQRT-GUESS + (WS-MATH-X / WS-SQRT-GUESS)) / 2.
052500     ADD 1 TO WS-SQRT-ITER.
052600 463-EXIT.
052700     EXIT.
052800
052900*    ARCTANGENT OF Y/X FOR Y, X BOTH NOT NEGATIVE (THE ONLY CASE
053000*    THE HAVERSINE FORMULA ABOVE EVER NEEDS).  RANGE-REDUCED
053100*    UNDER CR-0340 SO THE SERIES IN 465 BELOW ALWAYS SEES AN
053200*    ARGUMENT NO BIGGER THAN 1.
053300 464-COMPUTE-ATAN2.
053400     IF WS-ATAN2-X = 0
053500         IF WS-ATAN2-Y = 0
053600             MOVE 0 TO WS-MATH-R
053700         ELSE
053800             COMPUTE WS-MATH-R = WS-PI / 2
053900         END-IF
054000     ELSE
054100         COMPUTE WS-ATAN2-Z = WS-ATAN2-Y / WS-ATAN2-X
054200         IF WS-ATAN2-Z > 1
054300             COMPUTE WS-MATH-X = 1 / WS-ATAN2-Z
054400             MOVE 1 TO WS-ATAN2-RECIP
054500         ELSE
054600             MOVE WS-ATAN2-Z TO WS-MATH-X
054700             MOVE 0 TO WS-ATAN2-RECIP
054800         END-IF
054900         PERFORM 465-COMPUTE-ATAN THRU 465-EXIT
055000         IF ATAN2-NEEDS-RECIPROCAL
055100             COMPUTE WS-MATH-R = (WS-PI / 2) - WS-MATH-R
055200         END-IF
055300     END-IF.
055400 464-EXIT.
055500     EXIT.
055600
055700*    ARCTANGENT BY TAYLOR SERIES, SEVEN TERMS, FOR AN ARGUMENT NO
055800*    BIGGER THAN 1 (SEE THE RANGE REDUCTION IN 464 ABOVE).
055900 465-COMPUTE-ATAN.
056000     COMPUTE WS-MATH-R =
056100         WS-MATH-X
056200         - (WS-MATH-X ** 3  /  3)
056300         + (WS-MATH-X ** 5  /  5)
056400         - (WS-MATH-X ** 7  /  7)
056500         + (WS-MATH-X ** 9  /  9)
056600         - (WS-MATH-X ** 11 / 11)
056700         + (WS-MATH-X ** 13 / 13).
056800 465-EXIT.
056900     EXIT.
057000
057100*    OF A DUPLICATE PAIR THE LOWER-SCORING ROUTE SURVIVES; ON A
057200*    TIE THE EARLIER ROUTE (I) SURVIVES AND J IS DROPPED (CR-0255).
057300 480-MARK-DUPLICATE.
057400     IF RT-RISK-SCORE(WS-I) NOT > RT-RISK-SCORE(WS-J)
057500         SET RT-IS-DUPLICATE(WS-J) TO TRUE
057600     ELSE
057700         SET RT-IS-DUPLICATE(WS-I) TO TRUE
057800     END-IF.
057900     ADD 1 TO WS-DUP-COUNT.
058000 480-EXIT.
058100     EXIT.
058200
058300*    WORK2 CARRIES ONE FLAG RECORD PER ORIGINAL CANDIDATE, IN
058400*    ORIGINAL ARRIVAL ORDER, FOR RTEDESC TO MATCH BACK UP.
058500 700-WRITE-FLAG-RECORDS.
058600     MOVE 1 TO WS-I.
058700     PERFORM 710-WRITE-ONE-FLAG-RECORD THRU 710-EXIT
058800             UNTIL WS-I > WS-ROUTE-COUNT.
058900 700-EXIT.
059000     EXIT.
059100
059200 710-WRITE-ONE-FLAG-RECORD.
059300     MOVE SPACES            TO FLG-DEDUP-REC.
059400     MOVE RT-ROUTE-ID(WS-I) TO FLG-ROUTE-ID.
059500     MOVE RT-DUP-FLAG(WS-I) TO FLG-DUPLICATE-FLAG.
059600     WRITE FLG-DEDUP-REC.
059700     ADD 1 TO WS-I.
059800 710-EXIT.
059900     EXIT.
060000
060100 800-CLOSE-FILES.
060200     CLOSE ROUTES-FILE.
060300     CLOSE SCORED-FILE.
060400     CLOSE FLAG-FILE.
060500 800-EXIT.
060600     EXIT.
