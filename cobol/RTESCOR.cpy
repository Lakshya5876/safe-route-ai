000100******************************************************************
000200*    RTESCOR  --  WORK1 SCORED-ROUTE RECORD
000300*    INTERMEDIATE WORK FILE -- WRITTEN BY RTERISK, READ BY
000400*    RTEDEDUP AND RTEDESC.  CARRIES THE RISK ENGINE'S RESULT
000500*    FOR ONE CANDIDATE ROUTE FORWARD TO THE LATER JOB STEPS SO
000600*    THEY DO NOT HAVE TO RE-DERIVE IT.
000700*        CL*03  03/01/88  TKB  ORIGINAL COPY MEMBER
000800******************************************************************
000900 01  WRK-SCORED-REC.
001000     05  WRK-ROUTE-ID                PIC X(08).
001100     05  WRK-RISK-SCORE               PIC 9(03)V99.
001200     05  WRK-RISK-LEVEL                PIC X(08).
001300     05  WRK-DURATION-MIN             PIC 9(04)V99.
001400     05  WRK-NIGHT-FLAG                PIC X(01).
001500         88  WRK-IS-NIGHT                     VALUE 'Y'.
001600     05  WRK-EVENING-FLAG              PIC X(01).
001700         88  WRK-IS-EVENING                   VALUE 'Y'.
001800     05  WRK-COORD-COUNT               PIC 9(03).
001900     05  FILLER                        PIC X(08).
